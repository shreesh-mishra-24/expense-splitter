000100*    SLBALAN.CBL  -  SELECT CLAUSE FOR THE BALANCE LISTING OUTPUT
000200    SELECT BALANCE-FILE
000300        ASSIGN TO "BALANFIL"
000400        ORGANIZATION IS LINE SEQUENTIAL.
