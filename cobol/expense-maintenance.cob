000100*    IDENTIFICATION DIVISION.
000200    IDENTIFICATION DIVISION.
000300    PROGRAM-ID.    EXPMAINT.
000400    AUTHOR.        L MARSH.
000500    INSTALLATION.  GROUP LEDGER SERVICES DATA CENTER.
000600    DATE-WRITTEN.  02/20/1987.
000700    DATE-COMPILED.
000800    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*    -----------------------------------------------------------
001100*    CHANGE LOG
001200*    -----------------------------------------------------------
001300*    02/20/87  LM    INITIAL WRITE-UP.  SIMPLE ENTRY SHELL - ONE
001400*                     EXPENSE RECORD GOES ON AT A TIME, APPENDED
001500*                     TO EXPENSE-FILE.
001600*    09/03/88  RT    ADDED VALIDATE-PAYER-AND-PARTICIPANTS SO A
001700*                     BAD MEMBER ID CANNOT GET ONTO THE FILE
001800*                     (PR-0201, TREASURER'S OFFICE).
001900*    05/22/91  LM    SCREEN BOX REDRAWN (PR-0512).
002000*    11/09/93  LM    GET-EXPENSE-AMOUNT NOW REJECTS ZERO AND
002100*                     NEGATIVE AMOUNTS (PR-0640).
002200*    03/02/98  DW    Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
002300*                     CHANGE REQUIRED (PR-0959).
002400*    04/11/02  CAB   ADDED W-EXPENSE-ADD-COUNT FOR THE OPERATOR
002500*                     SIGN-OFF LOG (PR-1140).
002600*    02/19/04  CAB   W-AMOUNT-ENTRY-ZONED REDEFINED A RECORD
002700*                     SMALLER THAN ITSELF AND WAS STEPPING ON
002800*                     W-EXPENSE-ADD-COUNT ON EVERY AMOUNT ENTRY -
002900*                     WIDENED THE FILLER UNDER W-AMOUNT-ENTRY-NUM
003000*                     SO THE BASE RECORD IS AS WIDE AS THE ZONED
003100*                     VIEW OF IT (PR-1301).
003200*    03/05/04  CAB   STANDARDS SWEEP - PARAGRAPH LIBRARY RENUMBERED
003300*                     INTO THE 3000/4000 SERIES.  ADD-AN-EXPENSE
003400*                     REWORKED AS A PERFORM THRU / GO TO EXIT RANGE
003500*                     SO A VALIDATION FAILURE ON THE PAYER OR ANY
003600*                     PARTICIPANT DROPS STRAIGHT TO THE EXIT
003700*                     PARAGRAPH WITHOUT FALLING THROUGH AN ELSE
003800*                     CLAUSE (PR-1322, SHOP-WIDE PARAGRAPH
003900*                     STANDARDS WORK ORDER).
004000*    -----------------------------------------------------------
004100*
004200    ENVIRONMENT DIVISION.
004300    CONFIGURATION SECTION.
004400    SPECIAL-NAMES.
004500        C01 IS TOP-OF-FORM.
004600*
004700    INPUT-OUTPUT SECTION.
004800    FILE-CONTROL.
004900
005000        COPY "SLEXPNS.CBL".
005100        COPY "SLMEMBR.CBL".
005200
005300    DATA DIVISION.
005400    FILE SECTION.
005500
005600        COPY "FDEXPNS.CBL".
005700        COPY "FDMEMBR.CBL".
005800
005900    WORKING-STORAGE SECTION.
006000
006100        COPY "wscase01.cbl".
006200        COPY "WSMEMTBL.CBL".
006300
006400    01  W-EXPENSE-MENU-OPTION       PIC 9.
006500        88  VALID-EXPENSE-MENU-OPTION VALUE 0 THRU 2.
006600
006700    01  W-EXPENSE-MENU-OPTION-X REDEFINES W-EXPENSE-MENU-OPTION
006800                                PIC X.
006900
007000    01  W-EOF-SWITCHES.
007100        05  W-MEMBER-EOF            PIC X.
007200            88  MEMBER-EOF          VALUE "Y".
007300        05  W-EXPENSE-EOF           PIC X.
007400            88  EXPENSE-EOF         VALUE "Y".
007500        05  FILLER                  PIC X(06).
007600
007700    01  W-EOF-SWITCHES-VIEW REDEFINES W-EOF-SWITCHES
007800                                PIC X(08).
007900
008000    01  W-SEARCH-FIELDS.
008100        05  W-SEARCH-MEMBER-ID      PIC X(36).
008200        05  W-FOUND-MEMBER-RECORD   PIC X.
008300            88  FOUND-MEMBER-RECORD VALUE "Y".
008400        05  W-FOUND-MEMBER-NAME     PIC X(100).
008500        05  FILLER                  PIC X(08).
008600
008700    01  W-VALIDATION-SWITCH         PIC X.
008800        88  EXPENSE-ENTRY-IS-VALID  VALUE "Y".
008900
009000    01  W-AMOUNT-ENTRY.
009100        05  W-AMOUNT-ENTRY-NUM      PIC S9(9)V99 COMP-3.
009200        05  FILLER                  PIC X(09).
009300
009400    01  W-AMOUNT-ENTRY-ZONED REDEFINES W-AMOUNT-ENTRY.
009500        05  W-AMOUNT-ENTRY-DISPLAY  PIC S9(11).
009600        05  FILLER                  PIC X(04).
009700
009800    01  W-EXPENSE-COUNTERS.
009900        05  W-EXPENSE-ADD-COUNT     PIC 9(05) COMP.
010000        05  FILLER                  PIC X(06).
010100
010200    77  MSG-CONFIRMATION            PIC X(45).
010300    77  ENTRY-EXPENSE-ID            PIC X(36).
010400    77  ENTRY-EXPENSE-DESC          PIC X(255).
010500    77  ENTRY-PAYER-ID              PIC X(36).
010600    77  ENTRY-PARTICIPANT-COUNT     PIC 9(03).
010700    77  ENTRY-PARTICIPANT-ID        PIC X(36).
010800    77  W-PART-IDX                  PIC 9(03) COMP.
010900    77  DUMMY                       PIC X.
011000*
011100    PROCEDURE DIVISION.
011200*
011300*    =============================================================
011400*    0000-MAIN-CONTROL RUNS THE EXPENSE LOG ENTRY SCREEN.  EXPENSE-
011500*    FILE IS A STRAIGHT SEQUENTIAL APPEND FILE - THERE IS NO
011600*    CHANGE OR DELETE ON AN EXPENSE ONCE LOGGED, ONLY ADD AND
011700*    DISPLAY.  REACHED FROM THE MAIN MENU AS OPTION 3.
011800*    =============================================================
011900    0000-MAIN-CONTROL.
012000
012100*    COUNT RESET ONCE AT START-UP - ACCUMULATES FOR THE WHOLE
012200*    SESSION FOR THE OPERATOR SIGN-OFF LOG (PR-1140).
012300        MOVE ZERO TO W-EXPENSE-ADD-COUNT
012400        PERFORM 3000-LOAD-MEMBER-TABLE
012500
012600        PERFORM 1000-GET-MENU-OPTION
012700        PERFORM 1000-GET-MENU-OPTION
012800            UNTIL W-EXPENSE-MENU-OPTION EQUAL ZERO
012900               OR VALID-EXPENSE-MENU-OPTION
013000
013100*    2000-DO-OPTIONS RE-PROMPTS BEFORE IT RETURNS, SO THIS LOOP
013200*    NEEDS NO SEPARATE RE-ASK STEP OF ITS OWN.
013300        PERFORM 2000-DO-OPTIONS
013400            UNTIL W-EXPENSE-MENU-OPTION EQUAL ZERO
013500
013600        STOP RUN.
013700*
013800*    -------------------------------------------------------------
013900*    3000-LOAD-MEMBER-TABLE BRINGS THE MEMBER ROSTER INTO MEMORY
014000*    SO VALIDATE-PAYER-AND-PARTICIPANTS CAN CHECK A TYPED-IN
014100*    MEMBER ID AGAINST THE TABLE WITHOUT RE-OPENING MEMBER-FILE ON
014200*    EVERY EXPENSE ENTERED.
014300*    -------------------------------------------------------------
014400    3000-LOAD-MEMBER-TABLE.
014500
014600        MOVE ZERO TO MEM-TABLE-COUNT
014700        OPEN INPUT MEMBER-FILE
014800        MOVE "N" TO W-MEMBER-EOF
014900        PERFORM 3100-READ-NEXT-MEMBER-RECORD
015000        PERFORM 3200-STORE-ONE-MEMBER-ENTRY
015100            UNTIL MEMBER-EOF
015200        CLOSE MEMBER-FILE.
015300*
015400    3100-READ-NEXT-MEMBER-RECORD.
015500
015600        READ MEMBER-FILE
015700            AT END
015800                MOVE "Y" TO W-MEMBER-EOF.
015900*
016000*    MEM-IDX IS SET TO 1 BEFORE THE ADD PURELY AS A DEFENSIVE
016100*    HABIT FROM THE ORIGINAL WRITE-UP - MEM-TABLE-COUNT IS WHAT
016200*    ACTUALLY DRIVES THE SUBSCRIPT ON THE NEXT LINE.
016300    3200-STORE-ONE-MEMBER-ENTRY.
016400
016500        SET MEM-IDX TO 1
016600        ADD 1 TO MEM-TABLE-COUNT
016700        MOVE MEM-TABLE-COUNT TO MEM-IDX
016800        MOVE MEMBR-MEMBER-ID   TO MEM-ID (MEM-IDX)
016900        MOVE MEMBR-MEMBER-NAME TO MEM-NAME (MEM-IDX)
017000        PERFORM 3100-READ-NEXT-MEMBER-RECORD.
017100*
017200*    -------------------------------------------------------------
017300*    1000-GET-MENU-OPTION PAINTS THE EXPENSE LOG SUBMENU - ADD OR
017400*    DISPLAY, NOTHING ELSE.  SAME BOXED SCREEN SHAPE AS EVERY
017500*    OTHER SUBMENU IN THE SYSTEM.
017600*    -------------------------------------------------------------
017700    1000-GET-MENU-OPTION.
017800
017900*    STANDARD HOUSE SUBMENU FRAME - TITLE, BOXED OPTIONS, PROMPT.
018000        PERFORM CLEAR-SCREEN
018100        DISPLAY "                        EXPENSE MAINTENANCE PROGRAM"
018200        DISPLAY " "
018300        DISPLAY "                          ------------------------------"
018400        DISPLAY "                          | 1 - ADD AN EXPENSE         |"
018500        DISPLAY "                          | 2 - DISPLAY EXPENSE LOG    |"
018600        DISPLAY "                          | 0 - EXIT                   |"
018700        DISPLAY "                          ------------------------------"
018800        DISPLAY " "
018900        DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  "
019000        PERFORM JUMP-LINE 14 TIMES
019100        ACCEPT W-EXPENSE-MENU-OPTION
019200
019300*    ZERO QUITS, 1-2 ARE HANDLED BY 2000-DO-OPTIONS, ANYTHING ELSE
019400*    IS REJECTED AND THE CALLER RE-PROMPTS.
019500        IF W-EXPENSE-MENU-OPTION EQUAL ZERO
019600            DISPLAY "PROGRAM TERMINATED !"
019700        ELSE
019800            IF NOT VALID-EXPENSE-MENU-OPTION
019900                DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
020000                ACCEPT DUMMY.
020100*
020200*    -------------------------------------------------------------
020300*    2000-DO-OPTIONS DISPATCHES ON THE OPTION NUMBER AND RE-
020400*    PROMPTS.  NEITHER BRANCH OPENS A FILE ITSELF - EACH OF THE
020500*    TWO ROUTINES OPENS AND CLOSES WHATEVER IT NEEDS ON ITS OWN.
020600*    -------------------------------------------------------------
020700    2000-DO-OPTIONS.
020800
020900        IF W-EXPENSE-MENU-OPTION EQUAL 1
021000            PERFORM 4000-ADD-AN-EXPENSE THRU 4000-ADD-AN-EXPENSE-EXIT
021100
021200        IF W-EXPENSE-MENU-OPTION EQUAL 2
021300            PERFORM 4100-DISPLAY-EXPENSE-LOG
021400
021500        PERFORM 1000-GET-MENU-OPTION
021600        PERFORM 1000-GET-MENU-OPTION
021700            UNTIL W-EXPENSE-MENU-OPTION EQUAL ZERO
021800               OR VALID-EXPENSE-MENU-OPTION.
021900*
022000*    -------------------------------------------------------------
022100*    4000-ADD-AN-EXPENSE COLLECTS ONE EXPENSE ENTRY - ID,
022200*    DESCRIPTION, PAYER, AMOUNT AND THE PARTICIPANT LIST - THEN
022300*    VALIDATES THE PAYER AND EVERY PARTICIPANT BEFORE ANYTHING IS
022400*    WRITTEN.  PERFORMED AS A THRU-RANGE SO A FAILED VALIDATION
022500*    CAN GO TO THE EXIT PARAGRAPH STRAIGHT AWAY INSTEAD OF
022600*    CARRYING THE REJECT/ACCEPT DECISION IN AN IF/ELSE (PR-1322).
022700*    -------------------------------------------------------------
022800    4000-ADD-AN-EXPENSE.
022900
023000*    THE WHOLE SCREEN IS COLLECTED BEFORE ANY VALIDATION RUNS -
023100*    ID, DESCRIPTION, PAYER, AMOUNT, THEN THE PARTICIPANT LIST.
023200        DISPLAY "INFORM THE EXPENSE ID: "
023300        ACCEPT ENTRY-EXPENSE-ID
023400        DISPLAY "INFORM THE EXPENSE DESCRIPTION: "
023500        ACCEPT ENTRY-EXPENSE-DESC
023600        DISPLAY "INFORM THE PAYER MEMBER ID: "
023700        ACCEPT ENTRY-PAYER-ID
023800        PERFORM 4010-GET-EXPENSE-AMOUNT
023900        DISPLAY "HOW MANY PARTICIPANTS SHARE THIS EXPENSE: "
024000        ACCEPT ENTRY-PARTICIPANT-COUNT
024100        MOVE ENTRY-PARTICIPANT-COUNT TO EXPNS-PARTICIPANT-COUNT
024200*    PARTICIPANT COUNT DRIVES THE LOOP - ENTRY-PARTICIPANT-COUNT
024300*    AND EXPNS-PARTICIPANT-COUNT ARE KEPT IN STEP SINCE BOTH GET
024400*    SET FROM THE SAME OPERATOR ENTRY ABOVE.
024500        PERFORM 4020-GET-ONE-PARTICIPANT-ID
024600            VARYING W-PART-IDX FROM 1 BY 1
024700            UNTIL W-PART-IDX > ENTRY-PARTICIPANT-COUNT
024800
024900        PERFORM 4030-VALIDATE-PAYER-AND-PARTICIPANTS
025000
025100        IF NOT EXPENSE-ENTRY-IS-VALID
025200            DISPLAY "*** EXPENSE REJECTED - SEE MESSAGE ABOVE *** "
025300                    "<ENTER> TO CONTINUE"
025400            ACCEPT DUMMY
025500            GO TO 4000-ADD-AN-EXPENSE-EXIT.
025600
025700*    VALIDATION PASSED - WRITE THE RECORD AND BUMP THE SIGN-OFF
025800*    COUNT.
025900        PERFORM 4040-WRITE-ONE-EXPENSE-RECORD
026000        ADD 1 TO W-EXPENSE-ADD-COUNT
026100        DISPLAY "EXPENSE RECORDED ! <ENTER> TO CONTINUE"
026200        ACCEPT DUMMY.
026300
026400*    EXIT PARAGRAPH - REACHED NORMALLY OFF THE BOTTOM OF THE
026500*    WRITE-AND-DISPLAY LOGIC ABOVE, OR EARLY BY THE GO TO ON A
026600*    REJECTED ENTRY.  NO LOGIC OF ITS OWN, PER HOUSE STYLE.
026700    4000-ADD-AN-EXPENSE-EXIT.
026800        EXIT.
026900*
027000*    REJECTS ZERO AND NEGATIVE AMOUNTS (PR-0640) BY RE-ASKING
027100*    UNTIL A POSITIVE AMOUNT COMES BACK - NO UPPER LIMIT IS
027200*    ENFORCED HERE, THE FIELD WIDTH IS THE ONLY CEILING.
027300    4010-GET-EXPENSE-AMOUNT.
027400
027500*    EXPNS-AMOUNT IS ZEROED FIRST SO THE UNTIL TEST BELOW ALWAYS
027600*    FORCES AT LEAST ONE PASS THROUGH THE ENTRY PARAGRAPH.
027700        MOVE ZERO TO EXPNS-AMOUNT
027800        PERFORM 4011-GET-ONE-AMOUNT-ENTRY
027900        PERFORM 4011-GET-ONE-AMOUNT-ENTRY
028000            UNTIL EXPNS-AMOUNT GREATER THAN ZERO.
028100*
028200    4011-GET-ONE-AMOUNT-ENTRY.
028300
028400*    THE AMOUNT IS ACCEPTED INTO THE ZONED REDEFINITION SO A
028500*    SIGNED NUMERIC ENTRY COMES STRAIGHT OFF THE KEYBOARD, THEN
028600*    MOVED INTO THE COMP-3 FIELD THE REST OF THE SYSTEM USES.
028700        DISPLAY "INFORM THE EXPENSE AMOUNT (MUST BE GREATER THAN ZERO): "
028800        ACCEPT W-AMOUNT-ENTRY-DISPLAY
028900        MOVE W-AMOUNT-ENTRY-DISPLAY TO EXPNS-AMOUNT
029000
029100        IF EXPNS-AMOUNT NOT GREATER THAN ZERO
029200            DISPLAY "*** AMOUNT MUST BE GREATER THAN ZERO *** TRY AGAIN".
029300*
029400*    ASKS FOR EACH PARTICIPANT'S MEMBER ID IN TURN, ONE AT A TIME,
029500*    IN THE ORDER THE OPERATOR ENTERS THEM - THE ORDER THEY LAND
029600*    IN EXPNS-PARTICIPANT-ID IS THE ORDER THEY WILL BE VALIDATED
029700*    AND LATER SHARED AGAINST IN CALCULATE-BALANCES.
029800    4020-GET-ONE-PARTICIPANT-ID.
029900
030000        DISPLAY "PARTICIPANT " W-PART-IDX " MEMBER ID: "
030100        ACCEPT ENTRY-PARTICIPANT-ID
030200        MOVE ENTRY-PARTICIPANT-ID TO EXPNS-PARTICIPANT-ID (W-PART-IDX).
030300*
030400*    CHECKS THE PAYER FIRST - IF THE PAYER ITSELF IS NOT ON THE
030500*    ROSTER THE WHOLE ENTRY IS REJECTED AND THE PARTICIPANT LOOP
030600*    IS SKIPPED, SINCE THERE IS NO POINT VALIDATING PARTICIPANTS
030700*    AGAINST AN ENTRY THAT IS ALREADY BAD (PR-0201, TREASURER'S
030800*    OFFICE).
030900    4030-VALIDATE-PAYER-AND-PARTICIPANTS.
031000
031100*    THE SWITCH STARTS OUT "Y" (VALID) AND IS ONLY EVER FLIPPED
031200*    TO "N" - NOTHING EVER FLIPS IT BACK TO "Y" ONCE A FAILURE IS
031300*    FOUND, EVEN IF A LATER PARTICIPANT CHECKS OUT FINE.
031400        MOVE "Y" TO W-VALIDATION-SWITCH
031500        MOVE ENTRY-PAYER-ID TO EXPNS-PAYER-ID
031600        MOVE ENTRY-PAYER-ID TO W-SEARCH-MEMBER-ID
031700        PERFORM LOOK-FOR-MEMBER-RECORD
031800
031900        IF NOT FOUND-MEMBER-RECORD
032000            DISPLAY "*** PAYER ID NOT ON THE MEMBER ROSTER ***"
032100            MOVE "N" TO W-VALIDATION-SWITCH
032200        ELSE
032300            PERFORM 4031-VALIDATE-ONE-PARTICIPANT
032400                VARYING W-PART-IDX FROM 1 BY 1
032500                UNTIL W-PART-IDX > EXPNS-PARTICIPANT-COUNT.
032600*
032700*    NOTE THIS LOOP DOES NOT SHORT-CIRCUIT ON THE FIRST BAD
032800*    PARTICIPANT - IT RUNS THE WHOLE LIST SO THE OPERATOR SEES
032900*    EVERY BAD ID AT ONCE RATHER THAN HAVING TO RE-ENTER THE WHOLE
033000*    SCREEN ONE PARTICIPANT AT A TIME.
033100    4031-VALIDATE-ONE-PARTICIPANT.
033200
033300        MOVE EXPNS-PARTICIPANT-ID (W-PART-IDX) TO W-SEARCH-MEMBER-ID
033400        PERFORM LOOK-FOR-MEMBER-RECORD
033500
033600        IF NOT FOUND-MEMBER-RECORD
033700            DISPLAY "*** PARTICIPANT " W-PART-IDX " NOT ON THE MEMBER "
033800                    "ROSTER ***"
033900            MOVE "N" TO W-VALIDATION-SWITCH.
034000*
034100*    EXPENSE-FILE IS OPENED EXTEND SO EACH NEW EXPENSE IS APPENDED
034200*    TO THE END OF WHATEVER IS ALREADY LOGGED - THE FILE IS NEVER
034300*    REWRITTEN WHOLE THE WAY MEMBER-FILE AND GROUP-FILE ARE.
034400    4040-WRITE-ONE-EXPENSE-RECORD.
034500
034600        MOVE ENTRY-EXPENSE-ID   TO EXPNS-ID
034700        MOVE ENTRY-EXPENSE-DESC TO EXPNS-DESC
034800*    EXPNS-PAYER-ID, EXPNS-AMOUNT, EXPNS-PARTICIPANT-COUNT AND THE
034900*    PARTICIPANT LIST WERE ALREADY MOVED INTO THE EXPENSE RECORD
035000*    EARLIER IN THIS PARAGRAPH CHAIN - NOTHING LEFT TO MOVE HERE
035100*    BUT THE ID AND DESCRIPTION.
035200        OPEN EXTEND EXPENSE-FILE
035300        WRITE EXPENSE-RECORD
035400        CLOSE EXPENSE-FILE.
035500*
035600*    LISTS THE WHOLE LOG IN FILE ORDER, WHICH IS ALSO THE ORDER
035700*    THE EXPENSES WERE ENTERED - THE LOG IS NEVER RE-SORTED FOR
035800*    DISPLAY.
035900    4100-DISPLAY-EXPENSE-LOG.
036000
036100        PERFORM CLEAR-SCREEN
036200*    EXPENSE-FILE IS OPENED INPUT HERE FOR THE DISPLAY PASS ONLY -
036300*    A SEPARATE OPEN EXTEND HAPPENS INSIDE 4040-WRITE-ONE-EXPENSE-
036400*    RECORD WHEN A NEW ENTRY IS ADDED, THE TWO NEVER OVERLAP.
036500        OPEN INPUT EXPENSE-FILE
036600        MOVE "N" TO W-EXPENSE-EOF
036700        PERFORM 4110-READ-NEXT-EXPENSE-RECORD
036800        PERFORM 4120-DISPLAY-ONE-EXPENSE-RECORD
036900            UNTIL EXPENSE-EOF
037000        CLOSE EXPENSE-FILE
037100        DISPLAY "<ENTER> TO RETURN"
037200        ACCEPT DUMMY.
037300*
037400    4110-READ-NEXT-EXPENSE-RECORD.
037500
037600        READ EXPENSE-FILE
037700            AT END
037800                MOVE "Y" TO W-EXPENSE-EOF.
037900*
038000*    THE AMOUNT AND PARTICIPANT COUNT ARE SHOWN BUT NOT THE
038100*    PARTICIPANT IDS THEMSELVES - THE OPERATOR CAN GET THE FULL
038200*    BREAKDOWN FROM CALCULATE-BALANCES' OUTPUT IF NEEDED.
038300    4120-DISPLAY-ONE-EXPENSE-RECORD.
038400
038500        DISPLAY EXPNS-ID "  " EXPNS-DESC "  PAID BY " EXPNS-PAYER-ID
038600        DISPLAY "   AMOUNT.......: " EXPNS-AMOUNT
038700        DISPLAY "   PARTICIPANTS.: " EXPNS-PARTICIPANT-COUNT
038800        PERFORM 4110-READ-NEXT-EXPENSE-RECORD.
038900*
039000*    HOUSE LOOK-UP AND SCREEN-HANDLING COPYBOOKS.
039100    COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
039200    COPY "PLGENERAL.CBL".
039300*
