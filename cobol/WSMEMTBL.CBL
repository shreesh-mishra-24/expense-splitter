000100*    WSMEMTBL.CBL  -  MEMBER ROSTER HELD RESIDENT IN WORKING-STORAGE
000200*    MEMBER-FILE IS LINE SEQUENTIAL, SO THERE IS NO INDEXED READ
000300*    TO FALL BACK ON - EVERY PROGRAM THAT TOUCHES A MEMBER LOADS
000400*    THE WHOLE ROSTER HERE ONCE AND WORKS AGAINST THE TABLE BY A
000500*    STRAIGHT LINEAR SCAN ON MEM-ID.
000600    01  MEMBER-TABLE-CONTROL.
000700        05  MEM-TABLE-COUNT             PIC 9(05) COMP.
000800        05  MEM-TABLE-SUBSCRIPT         PIC 9(05) COMP.
000900        05  FILLER                      PIC X(08).
001000
001100    01  MEMBER-TABLE.
001200        05  MEM-ENTRY OCCURS 1 TO 500 TIMES
001300                       DEPENDING ON MEM-TABLE-COUNT
001400                       INDEXED BY MEM-IDX.
001500            10  MEM-ID                  PIC X(36).
001600            10  MEM-NAME                PIC X(100).
001700            10  MEM-NAME-VIEW REDEFINES MEM-NAME.
001800                15  MEM-NAME-INITIAL    PIC X(01).
001900                15  FILLER              PIC X(99).
002000            10  MEM-REFERENCED-SWITCH   PIC X.
002100                88  MEM-REFERENCED      VALUE "Y".
002200            10  FILLER                  PIC X(09).
