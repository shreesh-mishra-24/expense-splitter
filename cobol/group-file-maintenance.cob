000100*    IDENTIFICATION DIVISION.
000200    IDENTIFICATION DIVISION.
000300    PROGRAM-ID.    GRPMAINT.
000400    AUTHOR.        R TORRES.
000500    INSTALLATION.  GROUP LEDGER SERVICES DATA CENTER.
000600    DATE-WRITTEN.  02/16/1987.
000700    DATE-COMPILED.
000800    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*    -----------------------------------------------------------
001100*    CHANGE LOG
001200*    -----------------------------------------------------------
001300*    02/16/87  RT    INITIAL WRITE-UP.  BUILT ON THE USUAL HOUSE
001400*                     ONE-RECORD MASTER FILE MAINTENANCE SHELL -
001500*                     THE GROUP RECORD IS A ONE-RECORD FILE THE
001600*                     SAME WAY.
001700*    09/03/88  RT    GRP-GROUP-NAME WIDENED TO MATCH THE NEW
001800*                     OWNER-ENTRY SCREEN (PR-0201).
001900*    05/22/91  LM    SCREEN BOX REDRAWN (PR-0512).
002000*    03/02/98  DW    Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
002100*                     CHANGE REQUIRED (PR-0959).
002200*    04/11/02  CAB   ADDED W-CHANGE-COUNT FOR THE OPERATOR
002300*                     SIGN-OFF LOG (PR-1140).
002400*    03/05/04  CAB   STANDARDS SWEEP - PARAGRAPH LIBRARY RENUMBERED
002500*                     INTO THE 1000/2000/3000 SERIES.  ADDED A
002600*                     PERFORM THRU / GO TO EXIT ON THE FIELD-CHANGE
002700*                     LOOP SO A READ FAILURE PARTWAY THROUGH A
002800*                     MULTI-FIELD CHANGE SESSION DROPS STRAIGHT OUT
002900*                     INSTEAD OF TRYING THE NEXT FIELD ANYWAY
003000*                     (PR-1322, SHOP-WIDE PARAGRAPH STANDARDS WORK
003100*                     ORDER).
003200*    -----------------------------------------------------------
003300*
003400    ENVIRONMENT DIVISION.
003500    CONFIGURATION SECTION.
003600    SPECIAL-NAMES.
003700        C01 IS TOP-OF-FORM.
003800*
003900*    GROUP-FILE IS A ONE-RECORD INDEXED FILE - THE SAME SHAPE THE
004000*    SHOP HAS ALWAYS USED FOR A SINGLE CONTROL/HEADER RECORD, GOING
004100*    BACK TO THE OLDEST MASTER FILES ON THIS SYSTEM.  GRP-KEY IS
004200*    ALWAYS MOVED TO 1 BEFORE THE READ - THERE IS ONLY EVER ONE KEY.
004300    INPUT-OUTPUT SECTION.
004400    FILE-CONTROL.
004500
004600        COPY "SLGROUP.CBL".
004700
004800    DATA DIVISION.
004900    FILE SECTION.
005000
005100        COPY "FDGROUP.CBL".
005200
005300    WORKING-STORAGE SECTION.
005400
005500        COPY "wscase01.cbl".
005600
005700    01  W-GROUP-MENU-OPTION         PIC 9.
005800        88  VALID-GROUP-MENU-OPTION VALUE 0 THRU 2.
005900
006000    01  W-GROUP-MENU-OPTION-X REDEFINES W-GROUP-MENU-OPTION
006100                                PIC X.
006200
006300    01  W-ERROR-SWITCHES.
006400        05  W-ERROR-READING-GRP-FILE    PIC X.
006500            88  ERROR-READING-GRP-FILE  VALUE "Y".
006600        05  W-ERROR-WRITING-GRP-FILE    PIC X.
006700            88  ERROR-WRITING-GRP-FILE  VALUE "Y".
006800        05  FILLER                      PIC X(06).
006900
007000    01  W-ERROR-SWITCHES-X REDEFINES W-ERROR-SWITCHES
007100                                PIC X(08).
007200
007300    01  W-VALID-ANSWER                  PIC X.
007400        88  VALID-ANSWER                VALUE "Y", "N".
007500        88  SAVING-IS-CONFIRMED         VALUE "Y".
007600
007700    01  ENTRY-RECORD-FIELD              PIC 9.
007800        88  VALID-FIELD                 VALUE 0 THRU 2.
007900
008000    01  W-CHANGE-COUNTERS.
008100        05  W-CHANGE-COUNT              PIC 9(05) COMP.
008200        05  FILLER                      PIC X(06).
008300
008400    77  MSG-CONFIRMATION                PIC X(45).
008500    77  ENTRY-GROUP-ID                  PIC X(36).
008600    77  ENTRY-GROUP-NAME                PIC X(100).
008700    77  DUMMY                           PIC X.
008800*
008900    PROCEDURE DIVISION.
009000*
009100*    =============================================================
009200*    0000-MAIN-CONTROL RUNS THE GROUP-FILE MAINTENANCE SCREEN.
009300*    THIS PROGRAM ONLY EVER TOUCHES ONE RECORD - THE GROUP HEADER -
009400*    SO THERE IS NO SEARCH, NO ADD, NO DELETE, JUST DISPLAY AND
009500*    CHANGE.  REACHED FROM THE MAIN MENU AS OPTION 1.
009600*    =============================================================
009700    0000-MAIN-CONTROL.
009800
009900        MOVE ZERO TO W-CHANGE-COUNT
010000
010100*    FIRST PASS THROUGH THE SUBMENU - FALL STRAIGHT THROUGH IF
010200*    THE OPERATOR PICKS A VALID OPTION ON THE FIRST TRY, OTHERWISE
010300*    THE SECOND PERFORM BELOW RE-PROMPTS UNTIL ONE IS GIVEN.
010400        PERFORM 1000-GET-MENU-OPTION
010500        PERFORM 1000-GET-MENU-OPTION
010600            UNTIL W-GROUP-MENU-OPTION EQUAL ZERO
010700               OR VALID-GROUP-MENU-OPTION
010800
010900*    2000-DO-OPTIONS RE-PROMPTS FOR THE NEXT OPTION ITSELF BEFORE
011000*    RETURNING, SO THIS PERFORM NEEDS NO SEPARATE RE-PROMPT STEP -
011100*    IT JUST KEEPS CALLING THE SAME PARAGRAPH UNTIL ZERO COMES
011200*    BACK.
011300        PERFORM 2000-DO-OPTIONS
011400            UNTIL W-GROUP-MENU-OPTION EQUAL ZERO
011500
011600*    W-CHANGE-COUNT IS NOT DISPLAYED HERE - THE SHOP'S SIGN-OFF
011700*    LOG PICKS IT UP FROM THE OPERATOR LOG SCREEN, NOT FROM THIS
011800*    PROGRAM'S OWN OUTPUT (PR-1140).
011900        STOP RUN.
012000*
012100*    -------------------------------------------------------------
012200*    1000-GET-MENU-OPTION PAINTS THE GROUP-FILE SUBMENU - DISPLAY
012300*    THE RECORD OR CHANGE IT, NOTHING ELSE.  SAME SCREEN SHAPE AS
012400*    EVERY OTHER SUBMENU IN THE SYSTEM.
012500*    -------------------------------------------------------------
012600    1000-GET-MENU-OPTION.
012700
012800*    STANDARD HOUSE SUBMENU FRAME - TITLE LINE, BOXED OPTION
012900*    LIST, PROMPT LINE, THEN A BLOCK OF BLANK LINES TO PUSH THE
013000*    ACCEPT CURSOR DOWN CLEAR OF THE BOX ON A 24-LINE SCREEN.
013100        PERFORM CLEAR-SCREEN
013200        DISPLAY "                         GROUP-FILE MAINTENANCE PROGRAM"
013300        DISPLAY " "
013400        DISPLAY "                          ------------------------------"
013500        DISPLAY "                          | 1 - DISPLAY GROUP RECORD   |"
013600        DISPLAY "                          | 2 - CHANGE GROUP RECORD    |"
013700        DISPLAY "                          | 0 - EXIT                   |"
013800        DISPLAY "                          ------------------------------"
013900        DISPLAY " "
014000        DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  "
014100        PERFORM JUMP-LINE 13 TIMES
014200        ACCEPT W-GROUP-MENU-OPTION
014300
014400*    ZERO MEANS QUIT, 1-2 ARE HANDLED BY 2000-DO-OPTIONS, ANYTHING
014500*    ELSE IS REJECTED HERE AND THE CALLER LOOPS BACK FOR ANOTHER
014600*    TRY.
014700        IF W-GROUP-MENU-OPTION EQUAL ZERO
014800            DISPLAY "PROGRAM TERMINATED !"
014900        ELSE
015000            IF NOT VALID-GROUP-MENU-OPTION
015100                DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015200                ACCEPT DUMMY.
015300*
015400*    -------------------------------------------------------------
015500*    2000-DO-OPTIONS OPENS GROUP-FILE I-O FOR THE DURATION OF ONE
015600*    MENU PASS, DOES THE DISPLAY OR THE CHANGE, THEN CLOSES IT
015700*    AGAIN BEFORE RE-PROMPTING - THE FILE IS NEVER LEFT OPEN WHILE
015800*    SITTING AT THE MENU.
015900*    -------------------------------------------------------------
016000    2000-DO-OPTIONS.
016100
016200*    GROUP-FILE IS OPENED I-O SO THE SAME HANDLE CAN BE USED FOR
016300*    BOTH THE READ AND THE EVENTUAL REWRITE WITHOUT A SECOND OPEN.
016400        OPEN I-O GROUP-FILE
016500        PERFORM 2100-READ-GROUP-FILE-ONLY-RECORD
016600
016700        IF ERROR-READING-GRP-FILE
016800            DISPLAY "*** ERROR READING GROUP-FILE !!! *** <ENTER> TO CONTINUE"
016900            ACCEPT DUMMY
017000        ELSE
017100            IF W-GROUP-MENU-OPTION EQUAL 1
017200                PERFORM 2200-DISPLAY-GROUP-RECORD
017300                DISPLAY "<ENTER> TO RETURN"
017400                ACCEPT DUMMY
017500            ELSE
017600*    OPTION 2 - THE CHANGE PATH.  ASK WHICH FIELD, THEN LOOP THE
017700*    CHANGE/SAVE/RE-ASK CYCLE AS A THRU-RANGE UNTIL THE OPERATOR
017800*    ENTERS ZERO OR A READ ERROR KNOCKS THE SESSION OUT EARLY.
017900                PERFORM 3000-ASK-USER-WHICH-FIELD-TO-CHANGE
018000                PERFORM 3100-CHANGE-SAVE-GET-ANOTHER-FIELD
018100                    THRU 3100-CHANGE-SAVE-GET-ANOTHER-FIELD-EXIT
018200                    UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
018300
018400*    THE FILE IS CLOSED HERE REGARDLESS OF WHICH OPTION WAS TAKEN,
018500*    THEN THE SUBMENU IS RE-PAINTED BELOW.
018600        CLOSE GROUP-FILE
018700
018800        PERFORM 1000-GET-MENU-OPTION
018900        PERFORM 1000-GET-MENU-OPTION
019000            UNTIL W-GROUP-MENU-OPTION EQUAL ZERO
019100               OR VALID-GROUP-MENU-OPTION.
019200*
019300*    DISPLAYS BOTH FIELDS OF THE ONE GROUP RECORD ON FILE.  CALLED
019400*    FROM OPTION 1 DIRECTLY AND AGAIN FROM THE CHANGE-FIELD PATH
019500*    SO THE OPERATOR CAN SEE THE CURRENT VALUE BEFORE PICKING WHAT
019600*    TO CHANGE.
019700    2200-DISPLAY-GROUP-RECORD.
019800
019900        PERFORM CLEAR-SCREEN
020000        DISPLAY "1) GROUP ID.....: " GRP-GROUP-ID
020100        DISPLAY "2) GROUP NAME...: " GRP-GROUP-NAME
020200        PERFORM JUMP-LINE 16 TIMES.
020300*
020400*    -------------------------------------------------------------
020500*    3000-ASK-USER-WHICH-FIELD-TO-CHANGE LOOPS GET-A-FIELD-TO-
020600*    CHANGE UNTIL THE OPERATOR PICKS A VALID FIELD NUMBER OR BAILS
020700*    OUT WITH ZERO.
020800*    -------------------------------------------------------------
020900    3000-ASK-USER-WHICH-FIELD-TO-CHANGE.
021000
021100*    SAME FIRST-TRY/RETRY PATTERN AS THE MAIN MENU ABOVE - TRY
021200*    ONCE, THEN KEEP RE-ASKING UNTIL ZERO OR A VALID FIELD NUMBER.
021300        PERFORM 3010-GET-A-FIELD-TO-CHANGE
021400        PERFORM 3010-GET-A-FIELD-TO-CHANGE
021500            UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
021600               OR VALID-FIELD.
021700*
021800*    RE-READS THE RECORD (IN CASE ANOTHER SESSION CHANGED IT SINCE
021900*    THE LAST PASS) AND ASKS WHICH OF THE TWO FIELDS TO CHANGE.
022000    3010-GET-A-FIELD-TO-CHANGE.
022100
022200        PERFORM 2100-READ-GROUP-FILE-ONLY-RECORD
022300
022400        IF ERROR-READING-GRP-FILE
022500            DISPLAY "*** ERROR READING GROUP-FILE !!! *** <ENTER> TO CONTINUE"
022600            ACCEPT DUMMY
022700            MOVE 0 TO ENTRY-RECORD-FIELD
022800        ELSE
022900            PERFORM 2200-DISPLAY-GROUP-RECORD
023000            DISPLAY "INFORM A FIELD TO CHANGE 1 TO 2 (<ENTER> TO RETURN)"
023100            ACCEPT ENTRY-RECORD-FIELD
023200
023300            IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
023400                IF NOT VALID-FIELD
023500                    DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
023600                    ACCEPT DUMMY.
023700*
023800*    -------------------------------------------------------------
023900*    3100-CHANGE-SAVE-GET-ANOTHER-FIELD DOES THE CHANGE FOR WHICH-
024000*    EVER FIELD WAS PICKED, THEN LOOPS BACK TO ASK FOR ANOTHER.
024100*    PERFORMED AS A THRU-RANGE FROM 2000-DO-OPTIONS ABOVE SO A
024200*    READ FAILURE ON THE RE-READ INSIDE GET-SAVE-GROUP-ID/-NAME
024300*    CAN GO TO THE EXIT PARAGRAPH AND STOP THE CHANGE SESSION COLD
024400*    RATHER THAN LOOPING BACK FOR ANOTHER FIELD AGAINST A RECORD
024500*    THE PROGRAM COULD NOT RE-READ (PR-1322).
024600*    -------------------------------------------------------------
024700    3100-CHANGE-SAVE-GET-ANOTHER-FIELD.
024800
024900*    ONLY ONE OF THE TWO PERFORMS BELOW FIRES, DEPENDING ON WHICH
025000*    FIELD NUMBER WAS PICKED UP IN 3010-GET-A-FIELD-TO-CHANGE.
025100        IF ENTRY-RECORD-FIELD EQUAL 1
025200            PERFORM 3110-GET-SAVE-GROUP-ID
025300
025400        IF ENTRY-RECORD-FIELD EQUAL 2
025500            PERFORM 3120-GET-SAVE-GROUP-NAME
025600
025700*    THE RE-READ DONE INSIDE 3010-GET-A-FIELD-TO-CHANGE CAN FAIL
025800*    IF THE FILE WENT AWAY MID-SESSION - IN THAT CASE DROP OUT OF
025900*    THE THRU-RANGE NOW RATHER THAN ASKING FOR ANOTHER FIELD.
026000        IF ERROR-READING-GRP-FILE
026100            GO TO 3100-CHANGE-SAVE-GET-ANOTHER-FIELD-EXIT.
026200
026300*    NO ERROR - LOOP BACK AND OFFER ANOTHER FIELD TO CHANGE.
026400        PERFORM 3000-ASK-USER-WHICH-FIELD-TO-CHANGE.
026500
026600    3100-CHANGE-SAVE-GET-ANOTHER-FIELD-EXIT.
026700        EXIT.
026800*
026900*    PROMPTS FOR A NEW GROUP ID, CONFIRMS WITH THE OPERATOR BEFORE
027000*    SAVING (THE USUAL HOUSE Y/N CONFIRM STYLE), THEN REWRITES THE
027100*    RECORD IF CONFIRMED.
027200    3110-GET-SAVE-GROUP-ID.
027300
027400*    NO CHANGE IS CONSIDERED MADE IF THE OPERATOR RE-KEYS THE SAME
027500*    VALUE ALREADY ON FILE - THE CONFIRM PROMPT IS SKIPPED AND
027600*    W-CHANGE-COUNT IS NOT BUMPED.
027700        DISPLAY "INFORM THE NEW GROUP ID: "
027800        ACCEPT ENTRY-GROUP-ID
027900
028000        IF ENTRY-GROUP-ID NOT EQUAL GRP-GROUP-ID
028100            DISPLAY "NEW VALUE INFORMED: " ENTRY-GROUP-ID
028200            MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
028300                TO MSG-CONFIRMATION
028400            PERFORM ASK-USER-IF-WANT-TO-COMPLETE
028500
028600            IF SAVING-IS-CONFIRMED
028700                MOVE ENTRY-GROUP-ID TO GRP-GROUP-ID
028800                PERFORM 3200-SAVE-CHANGES-ON-GROUP-RECORD.
028900*
029000*    SAME SHAPE AS GET-SAVE-GROUP-ID ABOVE, FOR THE GROUP NAME
029100*    FIELD.  KEPT AS A SEPARATE PARAGRAPH RATHER THAN FOLDED IN
029200*    BECAUSE A THIRD FIELD HAS BEEN DISCUSSED FOR A FUTURE RELEASE
029300*    AND THE SHOP LIKES ONE PARAGRAPH PER FIELD FOR THAT REASON.
029400    3120-GET-SAVE-GROUP-NAME.
029500
029600*    SAME NO-OP-ON-UNCHANGED-VALUE RULE AS THE GROUP ID FIELD
029700*    ABOVE.
029800        DISPLAY "INFORM THE NEW GROUP NAME: "
029900        ACCEPT ENTRY-GROUP-NAME
030000
030100        IF ENTRY-GROUP-NAME NOT EQUAL GRP-GROUP-NAME
030200            DISPLAY "NEW VALUE INFORMED: " ENTRY-GROUP-NAME
030300            MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>"
030400                TO MSG-CONFIRMATION
030500            PERFORM ASK-USER-IF-WANT-TO-COMPLETE
030600
030700            IF SAVING-IS-CONFIRMED
030800                MOVE ENTRY-GROUP-NAME TO GRP-GROUP-NAME
030900                PERFORM 3200-SAVE-CHANGES-ON-GROUP-RECORD.
031000*
031100*    REWRITES THE ONE GROUP RECORD AND BUMPS W-CHANGE-COUNT FOR THE
031200*    OPERATOR SIGN-OFF LOG (PR-1140).  ERROR-WRITING-GRP-FILE IS
031300*    TESTED RIGHT AFTER THE REWRITE SO THE OPERATOR FINDS OUT
031400*    IMMEDIATELY IF THE SAVE DID NOT TAKE.
031500    3200-SAVE-CHANGES-ON-GROUP-RECORD.
031600
031700*    THE COUNT IS BUMPED REGARDLESS OF WHETHER THE REWRITE TAKES -
031800*    A FAILED SAVE ATTEMPT STILL COUNTS AS OPERATOR ACTIVITY FOR
031900*    THE SIGN-OFF LOG.
032000        PERFORM 2300-WRITE-GROUP-FILE-ONLY-RECORD
032100        ADD 1 TO W-CHANGE-COUNT
032200
032300        IF ERROR-WRITING-GRP-FILE
032400            DISPLAY "*** ERROR DURING REWRITING OF GROUP-FILE ! ***"
032500            ACCEPT DUMMY
032600        ELSE
032700            DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
032800            ACCEPT DUMMY.
032900*
033000*    READS THE SINGLE GROUP RECORD BY ITS FIXED KEY OF 1.  THE
033100*    INVALID KEY CLAUSE SETS THE ERROR SWITCH RATHER THAN ABENDING
033200*    THE RUN - A MISSING GROUP-FILE RECORD IS AN OPERATOR-VISIBLE
033300*    CONDITION, NOT A PROGRAM CRASH, IN THIS SHOP'S HOUSE STYLE.
033400    2100-READ-GROUP-FILE-ONLY-RECORD.
033500
033600*    GRP-KEY IS ALWAYS 1 - THERE IS ONLY EVER ONE RECORD ON THIS
033700*    FILE, SO THE KEY NEVER VARIES FROM RUN TO RUN.
033800        MOVE 1 TO GRP-KEY
033900        MOVE "N" TO W-ERROR-READING-GRP-FILE
034000
034100        READ GROUP-FILE RECORD
034200            INVALID KEY
034300                MOVE "Y" TO W-ERROR-READING-GRP-FILE.
034400*
034500*    REWRITES THE SINGLE GROUP RECORD.  SAME ERROR-SWITCH PATTERN
034600*    AS THE READ ABOVE.
034700    2300-WRITE-GROUP-FILE-ONLY-RECORD.
034800
034900        MOVE "N" TO W-ERROR-WRITING-GRP-FILE
035000
035100*    REWRITE RATHER THAN WRITE - THE RECORD ALREADY EXISTS ON FILE
035200*    FROM THE ORIGINAL GROUP SET-UP RUN, THIS PROGRAM NEVER
035300*    CREATES THE RECORD, ONLY MAINTAINS IT.
035400        REWRITE GROUP-RECORD
035500            INVALID KEY
035600                MOVE "Y" TO W-ERROR-WRITING-GRP-FILE.
035700*
035800*    HOUSE SCREEN-HANDLING LIBRARY - CLEAR-SCREEN, JUMP-LINE, AND
035900*    ASK-USER-IF-WANT-TO-COMPLETE ARE THE THREE PARAGRAPHS OUT OF
036000*    IT THIS PROGRAM ACTUALLY CALLS.
036100    COPY "PLGENERAL.CBL".
036200*
