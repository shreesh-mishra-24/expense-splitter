000100*    IDENTIFICATION DIVISION.
000200    IDENTIFICATION DIVISION.
000300    PROGRAM-ID.    BALRUN.
000400    AUTHOR.        D WREN.
000500    INSTALLATION.  GROUP LEDGER SERVICES DATA CENTER.
000600    DATE-WRITTEN.  03/01/1987.
000700    DATE-COMPILED.
000800    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*    -----------------------------------------------------------
001100*    CHANGE LOG
001200*    -----------------------------------------------------------
001300*    03/01/87  DW    INITIAL WRITE-UP.  ACCUMULATE-AND-REPORT
001400*                     RUN BUILT ON THE USUAL HOUSE PATTERN - HERE
001500*                     THE ACCUMULATOR IS PER-MEMBER PAID/OWED
001600*                     INSTEAD OF A SINGLE RUNNING TOTAL.
001700*    09/03/88  RT    PAYER-TOTAL AND OWED-TOTAL SPLIT OUT SO THE
001800*                     TREASURER CAN SEE BOTH SIDES, NOT JUST THE
001900*                     NET (PR-0201).
002000*    03/96    LM    GUARD-DIGIT SHARE-PER-PERSON MOVED INTO THE
002100*                     SHARED PL-CALCULATE-BALANCES.CBL PARAGRAPH
002200*                     LIBRARY SO CALCULATE-BALANCES AND
002300*                     SIMPLIFY-DEBTS NEVER DRIFT APART (PR-0940).
002400*    03/02/98  DW    Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
002500*                     CHANGE REQUIRED (PR-0959).
002600*    04/11/02  CAB   ADDED W-BALANCE-RECORD-COUNT FOR THE RUN
002700*                     CONTROL LOG (PR-1140).
002800*    11/14/03  CAB   BAL-TOTAL-PAID/OWED WERE BEING TRUNCATED ON
002900*                     MOVE INTO THE 2-DECIMAL OUTPUT RECORD INSTEAD
003000*                     OF ROUNDED - ADDED BAL-T-TOTAL-PAID-2D/
003100*                     TOTAL-OWED-2D TO WSBALTBL.CBL AND ROUND THEM
003200*                     IN ROUND-ONE-BALANCE BEFORE THE BALANCE RECORD
003300*                     IS BUILT (PR-1286, TREASURER'S OFFICE).
003400*    02/19/04  CAB   W-SHARE-WORK-AREA-X REDEFINED A RECORD
003500*                     SMALLER THAN ITSELF - NARROWED THE PIC TO
003600*                     X(12) TO MATCH W-SHARE-WORK-AREA (PR-1301).
003700*    03/05/04  CAB   STANDARDS SWEEP - PARAGRAPH LIBRARY RENUMBERED
003800*                     INTO THE 1000/2000 SERIES, WITH A PROPER
003900*                     THRU-RANGE AND A GO TO EXIT FOR THE EMPTY-
004000*                     ROSTER CASE ON THE BALANCE-FILE WRITE SO THE
004100*                     RUN NO LONGER OPENS AN OUTPUT FILE IT HAS
004200*                     NOTHING TO PUT IN IT (PR-1322, SHOP-WIDE
004300*                     PARAGRAPH STANDARDS WORK ORDER).
004400*    -----------------------------------------------------------
004500*
004600    ENVIRONMENT DIVISION.
004700    CONFIGURATION SECTION.
004800    SPECIAL-NAMES.
004900        C01 IS TOP-OF-FORM.
005000*
005100*    FILE-CONTROL PULLS IN THE THREE SELECT CLAUSES THIS RUN NEEDS -
005200*    MEMBER-FILE AND EXPENSE-FILE FOR INPUT, BALANCE-FILE FOR THE
005300*    OUTPUT LISTING.  SAME SL COPYBOOKS SIMPLIFY-DEBTS USES, SO THE
005400*    ASSIGN-TO NAMES NEVER DRIFT BETWEEN THE TWO RUNS.
005500    INPUT-OUTPUT SECTION.
005600    FILE-CONTROL.
005700
005800        COPY "SLMEMBR.CBL".
005900        COPY "SLEXPNS.CBL".
006000        COPY "SLBALAN.CBL".
006100
006200    DATA DIVISION.
006300    FILE SECTION.
006400*
006500*    RECORD LAYOUTS LIVE IN THE FD COPYBOOKS.  FDBALAN.CBL IS THE
006600*    ONE THIS RUN ACTUALLY WRITES TO - SEE WRITE-ONE-BALANCE-RECORD
006700*    BELOW FOR THE FIELD-BY-FIELD MOVE.
006800        COPY "FDMEMBR.CBL".
006900        COPY "FDEXPNS.CBL".
007000        COPY "FDBALAN.CBL".
007100
007200    WORKING-STORAGE SECTION.
007300*
007400*    WSMEMTBL.CBL HOLDS THE RESIDENT MEMBER TABLE (LOADED ONCE,
007500*    SEARCHED BY LOOK-FOR-MEMBER-RECORD).  WSBALTBL.CBL HOLDS THE
007600*    PER-MEMBER PAID/OWED/NET ACCUMULATOR TABLE THAT CALCULATE-
007700*    BALANCES (IN PL-CALCULATE-BALANCES.CBL, BELOW) BUILDS UP.
007800        COPY "WSMEMTBL.CBL".
007900        COPY "WSBALTBL.CBL".
008000
008100    01  W-RUN-EOF-SWITCHES.
008200        05  W-MEMBER-EOF            PIC X.
008300            88  MEMBER-EOF          VALUE "Y".
008400        05  W-EXPENSE-EOF           PIC X.
008500            88  EXPENSE-EOF         VALUE "Y".
008600        05  FILLER                  PIC X(06).
008700
008800    01  W-RUN-EOF-VIEW REDEFINES W-RUN-EOF-SWITCHES
008900                                PIC X(08).
009000
009100    01  W-SEARCH-FIELDS.
009200        05  W-SEARCH-MEMBER-ID      PIC X(36).
009300        05  W-FOUND-MEMBER-RECORD   PIC X.
009400            88  FOUND-MEMBER-RECORD VALUE "Y".
009500        05  W-FOUND-MEMBER-NAME     PIC X(100).
009600        05  FILLER                  PIC X(08).
009700
009800    01  W-SHARE-WORK-AREA.
009900        05  W-SHARE-PER-PERSON      PIC S9(9)V999999 COMP-3.
010000        05  FILLER                  PIC X(04).
010100
010200    01  W-SHARE-WORK-AREA-X REDEFINES W-SHARE-WORK-AREA
010300                                PIC X(12).
010400
010500    01  W-RUN-COUNTERS.
010600        05  W-BALANCE-RECORD-COUNT  PIC 9(05) COMP.
010700        05  FILLER                  PIC X(06).
010800
010900    77  W-PART-IDX                  PIC 9(03) COMP.
011000*
011100    PROCEDURE DIVISION.
011200*
011300*    =============================================================
011400*    0000-MAIN-CONTROL IS THE ONLY ENTRY POINT INTO THIS RUN.  THE
011500*    SHAPE IS THE USUAL HOUSE ACCUMULATE-AND-REPORT SKELETON: LOAD
011600*    THE RESIDENT TABLE, RUN THE ACCUMULATE PASS, WRITE THE REPORT,
011700*    STOP.  NO SUBMENU, NO OPERATOR INTERACTION - THIS IS A STRAIGHT
011800*    BATCH RUN, CALLED FROM THE MAIN MENU (OPTION 4).
011900*    =============================================================
012000    0000-MAIN-CONTROL.
012100
012200        MOVE ZERO TO W-BALANCE-RECORD-COUNT
012300
012400        PERFORM 1000-LOAD-MEMBER-TABLE
012500        PERFORM CALCULATE-BALANCES
012600        PERFORM 2000-WRITE-BALANCE-FILE
012700            THRU 2000-WRITE-BALANCE-FILE-EXIT
012800
012900*        CONTROL-TOTAL LINE FOR THE OPERATOR SIGN-OFF LOG - ADDED
013000*        PR-1140 AT THE TREASURER'S OFFICE'S REQUEST.
013100        DISPLAY "CALCULATE-BALANCES RUN COMPLETE - "
013200                W-BALANCE-RECORD-COUNT " BALANCE RECORDS WRITTEN."
013300
013400        STOP RUN.
013500*
013600*    -------------------------------------------------------------
013700*    1000-LOAD-MEMBER-TABLE READS MEMBER-FILE WHOLE INTO MEM-TABLE
013800*    (WSMEMTBL.CBL) SO LOOK-FOR-MEMBER-RECORD CAN SEARCH IT BY ID
013900*    WITHOUT RE-OPENING THE FILE ON EVERY EXPENSE LINE.  SAME SHAPE
014000*    AS THE LOAD-MEMBER-TABLE PARAGRAPH IN SIMPLIFY-DEBTS - KEEP
014100*    THE TWO IN STEP IF YOU CHANGE ONE.
014200*    -------------------------------------------------------------
014300    1000-LOAD-MEMBER-TABLE.
014400
014500        MOVE ZERO TO MEM-TABLE-COUNT
014600        OPEN INPUT MEMBER-FILE
014700        MOVE "N" TO W-MEMBER-EOF
014800        PERFORM 1100-READ-NEXT-MEMBER-RECORD
014900        PERFORM 1200-STORE-ONE-MEMBER-ENTRY
015000            UNTIL MEMBER-EOF
015100        CLOSE MEMBER-FILE.
015200*
015300*    READ-AHEAD PARAGRAPH - PRIMES THE LOOP ABOVE AND IS PERFORMED
015400*    AGAIN AT THE BOTTOM OF EACH PASS THROUGH STORE-ONE-MEMBER-ENTRY.
015500    1100-READ-NEXT-MEMBER-RECORD.
015600
015700        READ MEMBER-FILE
015800            AT END
015900                MOVE "Y" TO W-MEMBER-EOF.
016000*
016100*    ONE MEMBER-FILE RECORD BECOMES ONE MEM-TABLE ENTRY.  MEM-IDX
016200*    IS SET FROM MEM-TABLE-COUNT RATHER THAN VARIED BY A PERFORM
016300*    CLAUSE BECAUSE THE LOOP IS DRIVEN BY END-OF-FILE, NOT A COUNT.
016400    1200-STORE-ONE-MEMBER-ENTRY.
016500
016600        ADD 1 TO MEM-TABLE-COUNT
016700        MOVE MEM-TABLE-COUNT TO MEM-IDX
016800        MOVE MEMBR-MEMBER-ID   TO MEM-ID (MEM-IDX)
016900        MOVE MEMBR-MEMBER-NAME TO MEM-NAME (MEM-IDX)
017000        PERFORM 1100-READ-NEXT-MEMBER-RECORD.
017100*
017200*    -------------------------------------------------------------
017300*    2000-WRITE-BALANCE-FILE IS THE REPORT-WRITE HALF OF THE RUN.
017400*    IT IS PERFORMED AS A THRU-RANGE SO THE EMPTY-ROSTER CASE CAN
017500*    GO TO THE EXIT PARAGRAPH AND SKIP THE OPEN/WRITE/CLOSE ENTIRELY
017600*    - THERE IS NO SENSE OPENING BALANCE-FILE JUST TO CLOSE IT
017700*    AGAIN WITH ZERO RECORDS ON IT (PR-1322).
017800*    -------------------------------------------------------------
017900    2000-WRITE-BALANCE-FILE.
018000
018100        IF BAL-TABLE-COUNT EQUAL ZERO
018200            DISPLAY "** NO MEMBERS ON ROSTER - BALANCE-FILE NOT "
018300                    "OPENED, NOTHING TO WRITE **"
018400            GO TO 2000-WRITE-BALANCE-FILE-EXIT.
018500
018600        OPEN OUTPUT BALANCE-FILE
018700        PERFORM 2100-WRITE-ONE-BALANCE-RECORD
018800            THRU 2100-WRITE-ONE-BALANCE-RECORD-EXIT
018900            VARYING BAL-IDX FROM 1 BY 1
019000            UNTIL BAL-IDX > BAL-TABLE-COUNT
019100        CLOSE BALANCE-FILE.
019200
019300    2000-WRITE-BALANCE-FILE-EXIT.
019400        EXIT.
019500*
019600*    ONE BAL-TABLE ENTRY BECOMES ONE BALANCE-FILE RECORD.  NOTE
019700*    THE -2D FIELDS ARE WHAT GET MOVED OUT, NOT THE RAW 6-DECIMAL
019800*    GUARD-DIGIT ACCUMULATORS - PL-CALCULATE-BALANCES.CBL ROUNDS
019900*    THOSE DOWN TO 2 DECIMALS IN ROUND-ONE-BALANCE BEFORE THIS
020000*    PARAGRAPH EVER RUNS (PR-1286).  THE EXIT PARAGRAPH BELOW IS
020100*    THE BOTTOM OF THE THRU-RANGE PERFORMED FROM 2000 ABOVE.
020200    2100-WRITE-ONE-BALANCE-RECORD.
020300
020400        MOVE BAL-T-MEMBER-ID (BAL-IDX)   TO BAL-MEMBER-ID
020500        MOVE BAL-T-MEMBER-NAME (BAL-IDX) TO BAL-MEMBER-NAME
020600        MOVE BAL-T-TOTAL-PAID-2D (BAL-IDX) TO BAL-TOTAL-PAID
020700        MOVE BAL-T-TOTAL-OWED-2D (BAL-IDX) TO BAL-TOTAL-OWED
020800        MOVE BAL-T-NET-BALANCE (BAL-IDX) TO BAL-NET-BALANCE
020900        WRITE BAL-RECORD
021000        ADD 1 TO W-BALANCE-RECORD-COUNT.
021100
021200    2100-WRITE-ONE-BALANCE-RECORD-EXIT.
021300        EXIT.
021400*
021500*    THE TWO PARAGRAPH LIBRARIES BELOW ARE SHARED WITH OTHER
021600*    PROGRAMS IN THIS SYSTEM.  PL-LOOK-FOR-MEMBER-RECORD.CBL IS THE
021700*    STANDARD TABLE-SCAN LOOKUP.  PL-CALCULATE-BALANCES.CBL IS THE
021800*    ACCUMULATE ENGINE - SEE ITS OWN HEADER COMMENTS FOR THE
021900*    GUARD-DIGIT ROUNDING RULES IT ENFORCES.
022000    COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
022100    COPY "PL-CALCULATE-BALANCES.CBL".
022200*
