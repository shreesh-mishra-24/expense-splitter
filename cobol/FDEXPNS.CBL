000100*    FDEXPNS.CBL  -  GROUP EXPENSE LOG RECORD
000200*    ONE RECORD PER EXPENSE, OLDEST FIRST.  THE PARTICIPANT LIST
000300*    IS CARRIED AS A COUNT-PREFIXED REPEATING GROUP SO THE
000400*    CALCULATE-BALANCES AND SIMPLIFY-DEBTS PROGRAMS CAN WALK IT
000500*    WITHOUT A SEPARATE PARTICIPANT FILE.
000600*    94-11  PR-0877  L.MARSH    WIDENED EXPNS-DESC TO 255 TO MATCH
000700*                               THE GROUP OWNER'S ENTRY SCREEN.
000800    FD  EXPENSE-FILE
000900        LABEL RECORDS ARE STANDARD.
001000
001100    01  EXPNS-RECORD.
001200        05  EXPNS-ID                     PIC X(36).
001300        05  EXPNS-DESC                   PIC X(255).
001400        05  EXPNS-AMOUNT                 PIC S9(9)V99 COMP-3.
001500        05  EXPNS-AMOUNT-ZONED REDEFINES EXPNS-AMOUNT
001600                                         PIC S9(11) COMP-3.
001700        05  EXPNS-PAYER-ID               PIC X(36).
001800        05  EXPNS-PARTICIPANT-COUNT      PIC 9(03).
001900        05  EXPNS-PARTICIPANT-TABLE OCCURS 999 TIMES
002000                                     DEPENDING ON EXPNS-PARTICIPANT-COUNT.
002100            10  EXPNS-PARTICIPANT-ID     PIC X(36).
002200        05  FILLER                       PIC X(07).
