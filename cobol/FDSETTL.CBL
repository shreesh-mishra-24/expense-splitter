000100*    FDSETTL.CBL  -  SETTLEMENT TRANSACTION RECORD
000200*    WRITTEN BY SIMPLIFY-DEBTS, ONE RECORD PER TRANSACTION THE
000300*    GREEDY LARGEST-CREDITOR/LARGEST-DEBTOR LOOP GENERATES, IN
000400*    THE ORDER THE LOOP PRODUCED THEM.
000500    FD  SETTLEMENT-FILE
000600        LABEL RECORDS ARE STANDARD.
000700
000800    01  SETL-RECORD.
000900        05  SETL-FROM-MEMBER-ID         PIC X(36).
001000        05  SETL-FROM-MEMBER-NAME       PIC X(100).
001100        05  SETL-TO-MEMBER-ID           PIC X(36).
001200        05  SETL-TO-MEMBER-NAME         PIC X(100).
001300        05  SETL-AMOUNT                 PIC S9(9)V99 COMP-3.
001400        05  SETL-AMOUNT-ALT REDEFINES SETL-AMOUNT
001500                                       PIC S9(11) COMP-3.
001600        05  FILLER                      PIC X(15).
