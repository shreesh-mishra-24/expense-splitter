000100*    FDMEMBR.CBL  -  GROUP MEMBER ROSTER RECORD
000200*    ONE RECORD PER GROUP MEMBER, IN THE ORDER THE MEMBER WAS
000300*    ADDED TO THE GROUP.  NAME IS CARRIED WIDE (100 BYTES) TO
000400*    MATCH THE FRONT-END SCREEN FIELD - MOST SHOPS NEVER FILL
000500*    IT PAST THE FIRST 40 BYTES.
000600    FD  MEMBER-FILE
000700        LABEL RECORDS ARE STANDARD.
000800
000900    01  MEMBR-RECORD.
001000        05  MEMBR-MEMBER-ID                PIC X(36).
001100        05  MEMBR-MEMBER-NAME               PIC X(100).
001200        05  MEMBR-NAME-VIEW REDEFINES MEMBR-MEMBER-NAME.
001300            10  MEMBR-NAME-FIRST-40  PIC X(40).
001400            10  MEMBR-NAME-OVERFLOW  PIC X(60).
001500        05  FILLER                   PIC X(14).
