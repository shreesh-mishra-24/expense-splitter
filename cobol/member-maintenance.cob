000100*    IDENTIFICATION DIVISION.
000200    IDENTIFICATION DIVISION.
000300    PROGRAM-ID.    MEMMAINT.
000400    AUTHOR.        R TORRES.
000500    INSTALLATION.  GROUP LEDGER SERVICES DATA CENTER.
000600    DATE-WRITTEN.  02/18/1987.
000700    DATE-COMPILED.
000800    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*    -----------------------------------------------------------
001100*    CHANGE LOG
001200*    -----------------------------------------------------------
001300*    02/18/87  RT    INITIAL WRITE-UP.  BUILT ON THE USUAL HOUSE
001400*                     RESIDENT TABLE MAINTENANCE SHELL - THE
001500*                     MEMBER ROSTER IS LOADED WHOLE AND REWRITTEN
001600*                     WHOLE THE SAME WAY OTHER SMALL CODE TABLES
001700*                     IN THE SHOP ALWAYS HAVE BEEN.
001800*    09/03/88  RT    ADDED CHECK-MEMBER-NOT-REFERENCED SO A
001900*                     MEMBER STILL OWED ON CANNOT BE DROPPED
002000*                     (PR-0201, TREASURER'S OFFICE).
002100*    05/22/91  LM    SCREEN BOX REDRAWN (PR-0512).
002200*    11/09/93  LM    ADD-A-MEMBER NOW REJECTS A DUPLICATE
002300*                     MEMBER-ID (PR-0640).
002400*    03/02/98  DW    Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
002500*                     CHANGE REQUIRED (PR-0959).
002600*    04/11/02  CAB   ADDED W-ADD-COUNT/W-DELETE-COUNT FOR THE
002700*                     OPERATOR SIGN-OFF LOG (PR-1140).
002800*    03/05/04  CAB   STANDARDS SWEEP - PARAGRAPH LIBRARY RENUMBERED
002900*                     INTO THE 3000/4000 SERIES.  REMOVE-A-MEMBER
003000*                     REWORKED AS A PERFORM THRU / GO TO EXIT RANGE
003100*                     SO EITHER REJECTION POINT - NOT ON FILE, OR
003200*                     STILL REFERENCED ON AN EXPENSE - DROPS
003300*                     STRAIGHT TO THE EXIT PARAGRAPH INSTEAD OF
003400*                     FALLING THROUGH NESTED ELSE CLAUSES (PR-1322,
003500*                     SHOP-WIDE PARAGRAPH STANDARDS WORK ORDER).
003600*    -----------------------------------------------------------
003700*
003800    ENVIRONMENT DIVISION.
003900    CONFIGURATION SECTION.
004000    SPECIAL-NAMES.
004100        C01 IS TOP-OF-FORM.
004200*
004300    INPUT-OUTPUT SECTION.
004400    FILE-CONTROL.
004500
004600        COPY "SLMEMBR.CBL".
004700        COPY "SLEXPNS.CBL".
004800
004900    DATA DIVISION.
005000    FILE SECTION.
005100
005200        COPY "FDMEMBR.CBL".
005300        COPY "FDEXPNS.CBL".
005400
005500    WORKING-STORAGE SECTION.
005600
005700        COPY "wscase01.cbl".
005800        COPY "WSMEMTBL.CBL".
005900
006000    01  W-MEMBER-MENU-OPTION        PIC 9.
006100        88  VALID-MEMBER-MENU-OPTION VALUE 0 THRU 3.
006200
006300    01  W-MEMBER-MENU-OPTION-X REDEFINES W-MEMBER-MENU-OPTION
006400                                PIC X.
006500
006600    01  W-MEMBER-EOF-SWITCHES.
006700        05  W-MEMBER-EOF            PIC X.
006800            88  MEMBER-EOF          VALUE "Y".
006900        05  W-EXPENSE-EOF           PIC X.
007000            88  EXPENSE-EOF         VALUE "Y".
007100        05  FILLER                  PIC X(06).
007200
007300    01  W-MEMBER-EOF-VIEW REDEFINES W-MEMBER-EOF-SWITCHES
007400                                PIC X(08).
007500
007600    01  W-SEARCH-FIELDS.
007700        05  W-SEARCH-MEMBER-ID      PIC X(36).
007800        05  W-FOUND-MEMBER-RECORD   PIC X.
007900            88  FOUND-MEMBER-RECORD VALUE "Y".
008000        05  W-FOUND-MEMBER-NAME     PIC X(100).
008100        05  FILLER                  PIC X(08).
008200
008300    01  W-SEARCH-FIELDS-PACKED REDEFINES W-SEARCH-FIELDS.
008400        05  FILLER                  PIC X(145).
008500
008600    01  W-PARTY-REFERENCED-SWITCH   PIC X.
008700        88  MEMBER-IS-REFERENCED    VALUE "Y".
008800
008900    01  W-VALID-ANSWER              PIC X.
009000        88  VALID-ANSWER            VALUE "Y", "N".
009100        88  DELETE-IS-CONFIRMED     VALUE "Y".
009200
009300    01  W-MEMBER-COUNTERS.
009400        05  W-ADD-COUNT             PIC 9(05) COMP.
009500        05  W-DELETE-COUNT          PIC 9(05) COMP.
009600        05  FILLER                  PIC X(06).
009700
009800    77  MSG-CONFIRMATION            PIC X(45).
009900    77  ENTRY-MEMBER-ID             PIC X(36).
010000    77  ENTRY-MEMBER-NAME           PIC X(100).
010100    77  W-PART-IDX                  PIC 9(03) COMP.
010200    77  DUMMY                       PIC X.
010300*
010400    PROCEDURE DIVISION.
010500*
010600*    =============================================================
010700*    0000-MAIN-CONTROL RUNS THE MEMBER ROSTER MAINTENANCE SCREEN.
010800*    THE ROSTER IS LOADED INTO WSMEMTBL.CBL'S TABLE ONCE AT START-
010900*    UP AND KEPT THERE FOR THE WHOLE SESSION - ANY ADD OR REMOVE
011000*    REWRITES THE WHOLE MEMBER-FILE FROM THE TABLE, THE SAME WAY
011100*    EVERY SMALL CODE TABLE IN THE SHOP HAS ALWAYS BEEN MAINTAINED.
011200*    REACHED FROM THE MAIN MENU AS OPTION 2.
011300*    =============================================================
011400    0000-MAIN-CONTROL.
011500
011600*    COUNTERS RESET ONCE AT START-UP ONLY - THEY ACCUMULATE FOR
011700*    THE WHOLE SESSION AND ARE READ BY THE OPERATOR SIGN-OFF LOG
011800*    WHEN THE RUN ENDS (PR-1140).
011900        MOVE ZERO TO W-ADD-COUNT
012000        MOVE ZERO TO W-DELETE-COUNT
012100
012200        PERFORM 3000-LOAD-MEMBER-TABLE
012300
012400        PERFORM 1000-GET-MENU-OPTION
012500        PERFORM 1000-GET-MENU-OPTION
012600            UNTIL W-MEMBER-MENU-OPTION EQUAL ZERO
012700               OR VALID-MEMBER-MENU-OPTION
012800
012900*    2000-DO-OPTIONS RE-PROMPTS INTERNALLY BEFORE RETURNING, SO
013000*    NO SEPARATE RE-ASK STEP IS NEEDED HERE.
013100        PERFORM 2000-DO-OPTIONS
013200            UNTIL W-MEMBER-MENU-OPTION EQUAL ZERO
013300
013400        STOP RUN.
013500*
013600*    -------------------------------------------------------------
013700*    3000-LOAD-MEMBER-TABLE BRINGS THE WHOLE ROSTER INTO MEM-ID/
013800*    MEM-NAME FOR THE DURATION OF THE RUN.  MEMBER-FILE IS CLOSED
013900*    AGAIN RIGHT AFTER THE LOAD - IT IS RE-OPENED OUTPUT ONLY WHEN
014000*    3300-REWRITE-MEMBER-FILE NEEDS TO PUT THE TABLE BACK.
014100*    -------------------------------------------------------------
014200    3000-LOAD-MEMBER-TABLE.
014300
014400        MOVE ZERO TO MEM-TABLE-COUNT
014500        OPEN INPUT MEMBER-FILE
014600        MOVE "N" TO W-MEMBER-EOF
014700        PERFORM 3100-READ-NEXT-MEMBER-RECORD
014800        PERFORM 3200-STORE-ONE-MEMBER-ENTRY
014900            UNTIL MEMBER-EOF
015000        CLOSE MEMBER-FILE.
015100*
015200*    ONE READ, ONE AT-END TEST - THE SAME SEQUENTIAL READ PATTERN
015300*    USED BY EVERY TABLE-LOAD PARAGRAPH IN THE SYSTEM.
015400    3100-READ-NEXT-MEMBER-RECORD.
015500
015600        READ MEMBER-FILE
015700            AT END
015800                MOVE "Y" TO W-MEMBER-EOF.
015900*
016000*    MEMBERS LOAD IN THE ORDER THEY SIT ON MEMBER-FILE, WHICH IS
016100*    THE ORDER THEY WERE ORIGINALLY ADDED - THE TABLE IS NEVER
016200*    RE-SORTED, SO THE ROSTER DISPLAY ALWAYS COMES OUT IN THE SAME
016300*    SEQUENCE AN OPERATOR WOULD EXPECT FROM ONE SESSION TO THE
016400*    NEXT.
016500    3200-STORE-ONE-MEMBER-ENTRY.
016600
016700        ADD 1 TO MEM-TABLE-COUNT
016800        SET MEM-TABLE-SUBSCRIPT TO MEM-TABLE-COUNT
016900        MOVE MEMBR-MEMBER-ID   TO MEM-ID (MEM-TABLE-SUBSCRIPT)
017000        MOVE MEMBR-MEMBER-NAME TO MEM-NAME (MEM-TABLE-SUBSCRIPT)
017100        PERFORM 3100-READ-NEXT-MEMBER-RECORD.
017200*
017300*    PUTS THE WHOLE TABLE BACK OUT TO MEMBER-FILE IN TABLE ORDER.
017400*    CALLED AFTER EVERY ADD AND EVERY REMOVE SO THE FILE NEVER
017500*    GOES STALE AGAINST THE IN-MEMORY ROSTER.
017600    3300-REWRITE-MEMBER-FILE.
017700
017800        OPEN OUTPUT MEMBER-FILE
017900        PERFORM 3310-REWRITE-ONE-MEMBER-ENTRY
018000            VARYING MEM-IDX FROM 1 BY 1
018100            UNTIL MEM-IDX > MEM-TABLE-COUNT
018200        CLOSE MEMBER-FILE.
018300*
018400    3310-REWRITE-ONE-MEMBER-ENTRY.
018500
018600        MOVE MEM-ID (MEM-IDX)   TO MEMBR-MEMBER-ID
018700        MOVE MEM-NAME (MEM-IDX) TO MEMBR-MEMBER-NAME
018800        WRITE MEMBER-RECORD.
018900*
019000*    -------------------------------------------------------------
019100*    1000-GET-MENU-OPTION PAINTS THE MEMBER ROSTER SUBMENU.  ADD,
019200*    DISPLAY, OR REMOVE - THE SAME THREE-OPTION SHAPE THE SHOP
019300*    USES FOR EVERY SMALL RESIDENT-TABLE PROGRAM.
019400*    -------------------------------------------------------------
019500    1000-GET-MENU-OPTION.
019600
019700*    STANDARD HOUSE SUBMENU FRAME, SAME AS EVERY OTHER SUBMENU IN
019800*    THE SYSTEM - TITLE, BOXED OPTIONS, PROMPT, BLANK-LINE PADDING.
019900        PERFORM CLEAR-SCREEN
020000        DISPLAY "                         MEMBER MAINTENANCE PROGRAM"
020100        DISPLAY " "
020200        DISPLAY "                          ------------------------------"
020300        DISPLAY "                          | 1 - ADD A MEMBER           |"
020400        DISPLAY "                          | 2 - DISPLAY ROSTER         |"
020500        DISPLAY "                          | 3 - REMOVE A MEMBER        |"
020600        DISPLAY "                          | 0 - EXIT                   |"
020700        DISPLAY "                          ------------------------------"
020800        DISPLAY " "
020900        DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  "
021000        PERFORM JUMP-LINE 13 TIMES
021100        ACCEPT W-MEMBER-MENU-OPTION
021200
021300*    ZERO QUITS, 1-3 ARE HANDLED BY 2000-DO-OPTIONS, ANYTHING ELSE
021400*    IS REJECTED AND THE CALLER RE-PROMPTS.
021500        IF W-MEMBER-MENU-OPTION EQUAL ZERO
021600            DISPLAY "PROGRAM TERMINATED !"
021700        ELSE
021800            IF NOT VALID-MEMBER-MENU-OPTION
021900                DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
022000                ACCEPT DUMMY.
022100*
022200*    -------------------------------------------------------------
022300*    2000-DO-OPTIONS DISPATCHES ON THE OPTION NUMBER AND THEN
022400*    RE-PROMPTS.  THE TABLE IS ALREADY RESIDENT SO NO FILE IS
022500*    OPENED OR CLOSED HERE - EACH OF THE THREE ROUTINES OPENS
022600*    WHATEVER FILE IT ACTUALLY NEEDS FOR ITSELF.
022700*    -------------------------------------------------------------
022800    2000-DO-OPTIONS.
022900
023000*    ONLY ONE OF THE THREE BRANCHES BELOW CAN FIRE ON A GIVEN
023100*    PASS - W-MEMBER-MENU-OPTION WAS ALREADY VALIDATED BY
023200*    1000-GET-MENU-OPTION BEFORE THIS PARAGRAPH WAS EVER REACHED.
023300        IF W-MEMBER-MENU-OPTION EQUAL 1
023400            PERFORM 4000-ADD-A-MEMBER
023500
023600        IF W-MEMBER-MENU-OPTION EQUAL 2
023700            PERFORM 4100-DISPLAY-MEMBER-ROSTER
023800
023900        IF W-MEMBER-MENU-OPTION EQUAL 3
024000            PERFORM 4200-REMOVE-A-MEMBER THRU 4200-REMOVE-A-MEMBER-EXIT
024100
024200        PERFORM 1000-GET-MENU-OPTION
024300        PERFORM 1000-GET-MENU-OPTION
024400            UNTIL W-MEMBER-MENU-OPTION EQUAL ZERO
024500               OR VALID-MEMBER-MENU-OPTION.
024600*
024700*    ADD-A-MEMBER REJECTS A DUPLICATE MEMBER-ID (PR-0640) BEFORE
024800*    IT EVER TOUCHES THE TABLE OR THE FILE - W-ADD-COUNT ONLY
024900*    MOVES ON AN ACTUAL SUCCESSFUL ADD, NEVER ON A REJECTED ONE.
025000    4000-ADD-A-MEMBER.
025100
025200*    LOOK-FOR-MEMBER-RECORD IS THE SAME SHARED SEARCH PARAGRAPH
025300*    EVERY PROGRAM ON THE SYSTEM USES TO CHECK A MEMBER-ID AGAINST
025400*    THE RESIDENT TABLE - IT NEVER TOUCHES MEMBER-FILE ITSELF.
025500        DISPLAY "INFORM THE NEW MEMBER ID: "
025600        ACCEPT ENTRY-MEMBER-ID
025700        MOVE ENTRY-MEMBER-ID TO W-SEARCH-MEMBER-ID
025800        PERFORM LOOK-FOR-MEMBER-RECORD
025900
026000        IF FOUND-MEMBER-RECORD
026100            DISPLAY "*** MEMBER ID ALREADY ON FILE ! *** <ENTER> TO CONTINUE"
026200            ACCEPT DUMMY
026300        ELSE
026400            DISPLAY "INFORM THE MEMBER NAME: "
026500            ACCEPT ENTRY-MEMBER-NAME
026600            ADD 1 TO MEM-TABLE-COUNT
026700            SET MEM-TABLE-SUBSCRIPT TO MEM-TABLE-COUNT
026800            MOVE ENTRY-MEMBER-ID   TO MEM-ID (MEM-TABLE-SUBSCRIPT)
026900            MOVE ENTRY-MEMBER-NAME TO MEM-NAME (MEM-TABLE-SUBSCRIPT)
027000*    THE COUNT IS ONLY BUMPED HERE, AFTER THE REWRITE HAS
027100*    ACTUALLY HAPPENED - A REJECTED ADD NEVER REACHES THIS LINE.
027200            PERFORM 3300-REWRITE-MEMBER-FILE
027300            ADD 1 TO W-ADD-COUNT
027400            DISPLAY "MEMBER ADDED ! <ENTER> TO CONTINUE"
027500            ACCEPT DUMMY.
027600*
027700*    THE WHOLE TABLE IS DISPLAYED IN ONE PASS - THE ROSTER IS
027800*    EXPECTED TO STAY SMALL ENOUGH (A HANDFUL OF MEMBERS PER
027900*    GROUP) TO FIT ON ONE SCREEN WITHOUT PAGING.
028000    4100-DISPLAY-MEMBER-ROSTER.
028100
028200        PERFORM CLEAR-SCREEN
028300*    ONE LINE PER MEMBER, ID FOLLOWED BY NAME - NO PAGING, NO
028400*    HEADING, THE SAME BARE-BONES LISTING STYLE THE SHOP USES FOR
028500*    EVERY SMALL ROSTER DISPLAY.
028600        PERFORM 4110-DISPLAY-ONE-MEMBER-ENTRY
028700            VARYING MEM-IDX FROM 1 BY 1
028800            UNTIL MEM-IDX > MEM-TABLE-COUNT
028900        DISPLAY "<ENTER> TO RETURN"
029000        ACCEPT DUMMY.
029100*
029200    4110-DISPLAY-ONE-MEMBER-ENTRY.
029300
029400        DISPLAY MEM-ID (MEM-IDX) "  " MEM-NAME (MEM-IDX).
029500*
029600*    -------------------------------------------------------------
029700*    4200-REMOVE-A-MEMBER IS PERFORMED AS A THRU-RANGE FROM
029800*    2000-DO-OPTIONS SO EITHER OF ITS TWO REJECTION CASES - NOT ON
029900*    FILE, OR STILL REFERENCED ON AN OPEN EXPENSE (PR-0201) - CAN
030000*    GO TO THE EXIT PARAGRAPH DIRECTLY ONCE THE MESSAGE IS SHOWN,
030100*    RATHER THAN NESTING THE ACTUAL REMOVE LOGIC THREE IF-LEVELS
030200*    DEEP UNDER TWO ELSE CLAUSES (PR-1322).
030300*    -------------------------------------------------------------
030400    4200-REMOVE-A-MEMBER.
030500
030600        DISPLAY "INFORM THE MEMBER ID TO REMOVE: "
030700        ACCEPT ENTRY-MEMBER-ID
030800        MOVE ENTRY-MEMBER-ID TO W-SEARCH-MEMBER-ID
030900        PERFORM LOOK-FOR-MEMBER-RECORD
031000
031100*    FIRST REJECTION POINT - THE ID TYPED IN DOES NOT MATCH
031200*    ANYTHING ON THE RESIDENT TABLE AT ALL.
031300        IF NOT FOUND-MEMBER-RECORD
031400            DISPLAY "*** MEMBER NOT ON FILE ! *** <ENTER> TO CONTINUE"
031500            ACCEPT DUMMY
031600            GO TO 4200-REMOVE-A-MEMBER-EXIT.
031700
031800*    SECOND REJECTION POINT - THE MEMBER IS ON FILE BUT STILL
031900*    APPEARS ON AN EXPENSE, EITHER AS PAYER OR PARTICIPANT
032000*    (PR-0201, TREASURER'S OFFICE).
032100        PERFORM 4230-CHECK-MEMBER-NOT-REFERENCED
032200
032300        IF MEMBER-IS-REFERENCED
032400            DISPLAY "*** MEMBER IS PAYER OR PARTICIPANT ON AN "
032500                    "EXPENSE - CANNOT BE REMOVED *** <ENTER> TO CONTINUE"
032600            ACCEPT DUMMY
032700            GO TO 4200-REMOVE-A-MEMBER-EXIT.
032800
032900*    NEITHER REJECTION FIRED - CONFIRM WITH THE OPERATOR BEFORE
033000*    THE ENTRY IS ACTUALLY DROPPED FROM THE TABLE.
033100        MOVE "REMOVE THIS MEMBER ? <Y/N>" TO MSG-CONFIRMATION
033200        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
033300
033400        IF DELETE-IS-CONFIRMED
033500            PERFORM 4210-DROP-ONE-MEMBER-ENTRY
033600            PERFORM 3300-REWRITE-MEMBER-FILE
033700            ADD 1 TO W-DELETE-COUNT
033800            DISPLAY "MEMBER REMOVED ! <ENTER> TO CONTINUE"
033900            ACCEPT DUMMY.
034000
034100*    EXIT PARAGRAPH - REACHED HERE NORMALLY OFF THE BOTTOM OF THE
034200*    CONFIRM-AND-DELETE LOGIC ABOVE, OR EARLY BY EITHER GO TO ON A
034300*    REJECTION.  CONTAINS NO LOGIC OF ITS OWN, PER HOUSE STYLE.
034400    4200-REMOVE-A-MEMBER-EXIT.
034500        EXIT.
034600*
034700*    CLOSES THE GAP LEFT BY THE REMOVED ENTRY BY SHIFTING EVERY
034800*    ENTRY BELOW IT UP ONE SLOT - THE SAME SHIFT-AND-SHRINK
034900*    TECHNIQUE USED ON EVERY OTHER RESIDENT TABLE IN THE SYSTEM
035000*    THAT SUPPORTS A DELETE.
035100    4210-DROP-ONE-MEMBER-ENTRY.
035200
035300*    MEM-IDX ALREADY POINTS AT THE SLOT BEING DROPPED WHEN THIS
035400*    PARAGRAPH IS ENTERED - THE SHIFT RUNS FROM THERE TO THE END
035500*    OF THE TABLE.
035600        PERFORM 4220-SHIFT-ONE-MEMBER-ENTRY-DOWN
035700            VARYING MEM-IDX FROM MEM-IDX BY 1
035800            UNTIL MEM-IDX NOT LESS THAN MEM-TABLE-COUNT
035900        SUBTRACT 1 FROM MEM-TABLE-COUNT.
036000*
036100    4220-SHIFT-ONE-MEMBER-ENTRY-DOWN.
036200
036300        SET MEM-TABLE-SUBSCRIPT TO MEM-IDX
036400        SET MEM-TABLE-SUBSCRIPT UP BY 1
036500        MOVE MEM-ID (MEM-TABLE-SUBSCRIPT)   TO MEM-ID (MEM-IDX)
036600        MOVE MEM-NAME (MEM-TABLE-SUBSCRIPT) TO MEM-NAME (MEM-IDX).
036700*
036800*    SCANS EXPENSE-FILE LOOKING FOR THE MEMBER AS EITHER THE PAYER
036900*    OR ANY ONE OF THE PARTICIPANTS ON ANY EXPENSE EVER LOGGED FOR
037000*    THE GROUP - IF FOUND EITHER WAY THE MEMBER CANNOT BE DROPPED
037100*    WITHOUT ORPHANING THE SETTLEMENT MATH (PR-0201, TREASURER'S
037200*    OFFICE).
037300    4230-CHECK-MEMBER-NOT-REFERENCED.
037400
037500*    EXPENSE-FILE IS OPENED FRESH FOR THIS CHECK AND CLOSED AGAIN
037600*    BEFORE RETURNING - IT IS NOT THE SAME HANDLE ANY OTHER
037700*    PARAGRAPH IN THIS PROGRAM KEEPS OPEN.
037800        MOVE "N" TO W-PARTY-REFERENCED-SWITCH
037900        OPEN INPUT EXPENSE-FILE
038000        MOVE "N" TO W-EXPENSE-EOF
038100        PERFORM 4240-READ-NEXT-EXPENSE-RECORD-CM
038200        PERFORM 4250-CHECK-ONE-EXPENSE-FOR-MEMBER
038300            UNTIL EXPENSE-EOF
038400               OR MEMBER-IS-REFERENCED
038500        CLOSE EXPENSE-FILE.
038600*
038700    4240-READ-NEXT-EXPENSE-RECORD-CM.
038800
038900        READ EXPENSE-FILE
039000            AT END
039100                MOVE "Y" TO W-EXPENSE-EOF.
039200*
039300*    CHECKS THE PAYER FIELD FIRST SINCE IT IS A SINGLE COMPARE -
039400*    ONLY FALLS THROUGH TO THE PARTICIPANT SCAN (THE MORE
039500*    EXPENSIVE OF THE TWO CHECKS) WHEN THE PAYER DOES NOT MATCH.
039600    4250-CHECK-ONE-EXPENSE-FOR-MEMBER.
039700
039800        IF EXPNS-PAYER-ID EQUAL ENTRY-MEMBER-ID
039900            MOVE "Y" TO W-PARTY-REFERENCED-SWITCH
040000        ELSE
040100            PERFORM 4260-CHECK-ONE-PARTICIPANT-FOR-MEMBER
040200                VARYING W-PART-IDX FROM 1 BY 1
040300                UNTIL W-PART-IDX > EXPNS-PARTICIPANT-COUNT
040400                   OR MEMBER-IS-REFERENCED
040500
040600        IF NOT MEMBER-IS-REFERENCED
040700            PERFORM 4240-READ-NEXT-EXPENSE-RECORD-CM.
040800*
040900    4260-CHECK-ONE-PARTICIPANT-FOR-MEMBER.
041000
041100        IF EXPNS-PARTICIPANT-ID (W-PART-IDX) EQUAL ENTRY-MEMBER-ID
041200            MOVE "Y" TO W-PARTY-REFERENCED-SWITCH.
041300*
041400*    HOUSE LOOK-UP AND SCREEN-HANDLING COPYBOOKS - THE SAME
041500*    LOOK-FOR-MEMBER-RECORD PARAGRAPH EVERY PROGRAM THAT TOUCHES
041600*    MEMBER-FILE BY KEY USES, AND THE GENERAL SCREEN LIBRARY.
041700    COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
041800    COPY "PLGENERAL.CBL".
041900*
