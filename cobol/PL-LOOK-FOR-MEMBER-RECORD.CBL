000100*    PL-LOOK-FOR-MEMBER-RECORD.CBL  -  LINEAR SCAN OF MEMBER-TABLE
000200*    MEMBER-FILE IS LINE SEQUENTIAL, SO THERE IS NO INDEXED READ
000300*    AGAINST IT - THIS WALKS THE RESIDENT TABLE LOOKING FOR
000400*    W-SEARCH-MEMBER-ID AND SETS MEM-IDX AND W-FOUND-MEMBER-RECORD
000500*    THE SAME WAY AN INVALID-KEY SWITCH WOULD BE SET COMING BACK
000600*    FROM AN INDEXED READ.
000700    LOOK-FOR-MEMBER-RECORD.
000800
000900        MOVE "N" TO W-FOUND-MEMBER-RECORD
001000        SET MEM-IDX TO 1
001100        PERFORM SCAN-ONE-MEMBER-ENTRY
001200            UNTIL MEM-IDX > MEM-TABLE-COUNT
001300               OR FOUND-MEMBER-RECORD.
001400
001500    SCAN-ONE-MEMBER-ENTRY.
001600
001700        IF MEM-ID (MEM-IDX) EQUAL W-SEARCH-MEMBER-ID
001800            MOVE "Y"            TO W-FOUND-MEMBER-RECORD
001900            MOVE MEM-NAME (MEM-IDX) TO W-FOUND-MEMBER-NAME
002000        ELSE
002100            SET MEM-IDX UP BY 1.
