000100*    SLMEMBR.CBL  -  SELECT CLAUSE FOR THE GROUP MEMBER ROSTER
000200*    THE ROSTER TRAVELS AS A FLAT TEXT FILE BETWEEN THE GROUP
000300*    OWNER'S SHELL AND THIS SUITE, SO IT IS KEPT LINE SEQUENTIAL
000400*    AND RESIDENT IN THE MEMBER-TABLE RATHER THAN INDEXED.
000500    SELECT MEMBER-FILE
000600        ASSIGN TO "MEMBRFIL"
000700        ORGANIZATION IS LINE SEQUENTIAL.
