000100*    WSBALTBL.CBL  -  PER-MEMBER ACCUMULATORS FOR CALCULATE-BALANCES
000200*    ONE ENTRY PER MEMBER IN MEMBER-TABLE ORDER.  TOTAL-PAID AND
000300*    TOTAL-OWED ARE CARRIED AT 6 DECIMAL PLACES (2 + 4 GUARD
000400*    DIGITS) WHILE EXPENSES ARE BEING ACCUMULATED.  TOTAL-PAID-2D
000500*    AND TOTAL-OWED-2D HOLD THOSE SAME FIGURES ROUNDED HALF-UP TO
000600*    2 DECIMALS - THIS HAPPENS ONCE, AT THE FINAL EMIT STEP, SO
000700*    THE GUARD DIGITS CAN ABSORB ROUNDING DRIFT ACROSS MANY
000800*    EXPENSES BEFORE THE 2-DECIMAL FIGURE IS STRUCK.
000900    01  BALANCE-TABLE-CONTROL.
001000        05  BAL-TABLE-COUNT             PIC 9(05) COMP.
001100        05  BAL-TABLE-SUBSCRIPT         PIC 9(05) COMP.
001200        05  FILLER                      PIC X(08).
001300
001400    01  BALANCE-TABLE.
001500        05  BAL-ENTRY OCCURS 1 TO 500 TIMES
001600                       DEPENDING ON BAL-TABLE-COUNT
001700                       INDEXED BY BAL-IDX.
001800            10  BAL-T-MEMBER-ID         PIC X(36).
001900            10  BAL-T-MEMBER-NAME       PIC X(100).
002000            10  BAL-T-TOTAL-PAID        PIC S9(9)V999999 COMP-3.
002100            10  BAL-T-TOTAL-OWED        PIC S9(9)V999999 COMP-3.
002200            10  BAL-T-TOTAL-PAID-2D     PIC S9(9)V99 COMP-3.
002300            10  BAL-T-TOTAL-OWED-2D     PIC S9(9)V99 COMP-3.
002400            10  BAL-T-NET-BALANCE       PIC S9(9)V99 COMP-3.
002500            10  BAL-T-REMAINING-AMOUNT  PIC S9(9)V99 COMP-3.
002600            10  BAL-T-WORKING-VIEW REDEFINES BAL-T-REMAINING-AMOUNT
002700                                        PIC S9(11) COMP-3.
002800            10  BAL-T-PARTY-SWITCH      PIC X.
002900                88  BAL-T-IS-CREDITOR   VALUE "C".
003000                88  BAL-T-IS-DEBTOR     VALUE "D".
003100                88  BAL-T-IS-SETTLED    VALUE "S".
003200            10  FILLER                  PIC X(04).
