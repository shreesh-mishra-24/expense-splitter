000100*    WSCASE01.CBL  -  COMMON SCREEN-HANDLING WORK FIELDS
000200*    COPIED INTO EVERY INTERACTIVE PROGRAM RIGHT AFTER THE FILE
000300*    SECTION COPYBOOKS.  HOLDS THE COUNTER AND SWITCHES THAT THE
000400*    PLGENERAL.CBL PARAGRAPH LIBRARY NEEDS TO SCROLL THE SCREEN
000500*    AND TO DRIVE THE Y/N CONFIRMATION PROMPTS.
000600    01  W-SCREEN-CONTROL.
000700        05  W-JUMP-LINE-COUNT        PIC 99 COMP.
000800        05  W-SCREEN-CLEAR-SWITCH    PIC X.
000900            88  SCREEN-CLEAR-DONE    VALUE "Y".
001000        05  FILLER                   PIC X(05).
001100
001200    01  W-GENERAL-ANSWER.
001300        05  W-GENERAL-VALID-ANSWER   PIC X.
001400            88  GENERAL-VALID-ANSWER VALUE "Y", "N", "y", "n".
001500            88  GENERAL-ANSWER-YES   VALUE "Y", "y".
001600        05  FILLER                   PIC X(03).
