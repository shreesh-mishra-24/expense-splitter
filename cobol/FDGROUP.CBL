000100*    FDGROUP.CBL  -  GROUP CONTROL RECORD
000200*    HOLDS THE ONE GROUP HEADER THIS RUN OF THE SUITE WORKS
000300*    AGAINST.  GRP-KEY IS ALWAYS 1 - THIS IS A ONE-RECORD FILE,
000400*    THE SAME WAY A ONE-RECORD MASTER FILE ALWAYS HAS BEEN HERE.
000500    FD  GROUP-FILE
000600        LABEL RECORDS ARE STANDARD.
000700
000800    01  GROUP-RECORD.
000900        05  GRP-KEY                     PIC 9(01).
001000        05  GRP-GROUP-ID                PIC X(36).
001100        05  GRP-GROUP-NAME              PIC X(100).
001200        05  GRP-GROUP-NAME-VIEW REDEFINES GRP-GROUP-NAME.
001300            10  GRP-GROUP-NAME-SHORT    PIC X(30).
001400            10  FILLER                  PIC X(70).
001500        05  FILLER                      PIC X(13).
