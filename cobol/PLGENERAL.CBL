000100*    PLGENERAL.CBL  -  GENERAL PURPOSE SCREEN PARAGRAPHS
000200*    SHARED BY EVERY MAINTENANCE PROGRAM IN THE EXPENSE-SPLITTER
000300*    SUITE.  COPIED IN AT THE BOTTOM OF EACH PROGRAM'S PROCEDURE
000400*    DIVISION.
000500*    88-89  PR-1401  R.TORRES   ADDED CONFIRM-EXECUTION FOR THE
000600*                               GROUP-FILE SAVE PROMPT.
000700    CLEAR-SCREEN.
000800
000900        PERFORM JUMP-LINE 40 TIMES.
001000
001100    JUMP-LINE.
001200
001300        DISPLAY " ".
001400
001500    CONFIRM-EXECUTION.
001600
001700        DISPLAY "DO YOU WANT TO PROCEED ? (Y/N)"
001800        PERFORM GET-GENERAL-ANSWER
001900            UNTIL GENERAL-VALID-ANSWER.
002000
002100    GET-GENERAL-ANSWER.
002200
002300        ACCEPT W-GENERAL-VALID-ANSWER
002400        IF NOT GENERAL-VALID-ANSWER
002500            DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
002600            ACCEPT DUMMY.
002700
002800    ASK-USER-IF-WANT-TO-COMPLETE.
002900
003000        DISPLAY MSG-CONFIRMATION
003100        PERFORM GET-ANSWER-TO-CONFIRMATION
003200            UNTIL VALID-ANSWER.
003300
003400    GET-ANSWER-TO-CONFIRMATION.
003500
003600        ACCEPT W-VALID-ANSWER
003700        IF NOT VALID-ANSWER
003800            DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
003900            ACCEPT DUMMY.
004000
004100    CONFIRM-IF-WANT-TO-QUIT.
004200
004300        DISPLAY "DO YOU WANT TO QUIT ? (Y/N)"
004400        PERFORM GET-QUIT-ANSWER
004500            UNTIL GENERAL-VALID-ANSWER.
004600        IF GENERAL-ANSWER-YES
004700            MOVE "Y" TO W-VALID-ANSWER.
004800
004900    GET-QUIT-ANSWER.
005000
005100        ACCEPT W-GENERAL-VALID-ANSWER
005200        IF NOT GENERAL-VALID-ANSWER
005300            DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
005400            ACCEPT DUMMY.
