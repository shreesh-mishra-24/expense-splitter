000100*    SLEXPNS.CBL  -  SELECT CLAUSE FOR THE GROUP EXPENSE LOG
000200*    EXPENSES ARE READ IN ARRIVAL ORDER, OLDEST FIRST - NO SORT
000300*    IS EVER TAKEN AGAINST THIS FILE BEFORE THE BALANCES ARE
000400*    ACCUMULATED.
000500    SELECT EXPENSE-FILE
000600        ASSIGN TO "EXPNSFIL"
000700        ORGANIZATION IS LINE SEQUENTIAL.
