000100*    SLGROUP.CBL  -  SELECT CLAUSE FOR THE GROUP CONTROL FILE
000200*    ONE-RECORD INDEXED FILE, SAME SHAPE THE SHOP HAS ALWAYS USED
000300*    FOR ITS SINGLE-RECORD CONTROL FILES.
000400    SELECT GROUP-FILE
000500        ASSIGN TO "GROUPFIL"
000600        ORGANIZATION IS INDEXED
000700        ACCESS MODE IS RANDOM
000800        RECORD KEY IS GRP-KEY.
