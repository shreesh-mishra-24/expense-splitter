000100*    PL-CALCULATE-BALANCES.CBL  -  BALANCE ACCUMULATE/EMIT ENGINE
000200*    SHARED BY CALCULATE-BALANCES AND SIMPLIFY-DEBTS SO THE DEBT
000300*    SIMPLIFIER ALWAYS STARTS FROM THE SAME NET BALANCES THE
000400*    STANDALONE BALANCE RUN WOULD PRODUCE.  CALLING PROGRAM MUST
000500*    HAVE MEMBER-TABLE ALREADY LOADED AND EXPENSE-FILE CLOSED
000600*    BEFORE PERFORMING CALCULATE-BALANCES.
000700*    96-03  PR-0940  L.MARSH    GUARD-DIGIT SHARE-PER-PERSON ADDED
000800*                               AFTER ROUNDING DRIFT COMPLAINTS ON
000900*                               3-WAY SPLITS.
001000*    03-11  PR-1286  C.BAEZ     ROUND-ONE-BALANCE NOW STRIKES
001100*                               TOTAL-PAID-2D/TOTAL-OWED-2D BEFORE
001200*                               NET IS COMPUTED - THE OLD CODE LEFT
001300*                               PAID/OWED AT 6 DECIMALS FOR THE
001400*                               CALLING PROGRAM TO MOVE STRAIGHT
001500*                               INTO A 2-DECIMAL FIELD, WHICH
001600*                               TRUNCATES INSTEAD OF ROUNDING.
001700    CALCULATE-BALANCES.
001800
001900        MOVE MEM-TABLE-COUNT TO BAL-TABLE-COUNT
002000        IF BAL-TABLE-COUNT NOT EQUAL ZERO
002100            PERFORM INIT-ONE-BALANCE-ENTRY
002200                VARYING BAL-IDX FROM 1 BY 1
002300                UNTIL BAL-IDX > BAL-TABLE-COUNT
002400            OPEN INPUT EXPENSE-FILE
002500            MOVE "N" TO W-EXPENSE-EOF
002600            PERFORM READ-NEXT-EXPENSE-RECORD
002700            PERFORM ACCUMULATE-ONE-EXPENSE
002800                UNTIL EXPENSE-EOF
002900            CLOSE EXPENSE-FILE
003000            PERFORM ROUND-ONE-BALANCE
003100                VARYING BAL-IDX FROM 1 BY 1
003200                UNTIL BAL-IDX > BAL-TABLE-COUNT.
003300
003400    INIT-ONE-BALANCE-ENTRY.
003500
003600        MOVE MEM-ID (BAL-IDX)     TO BAL-T-MEMBER-ID (BAL-IDX)
003700        MOVE MEM-NAME (BAL-IDX)   TO BAL-T-MEMBER-NAME (BAL-IDX)
003800        MOVE ZERO TO BAL-T-TOTAL-PAID (BAL-IDX)
003900        MOVE ZERO TO BAL-T-TOTAL-OWED (BAL-IDX)
004000        MOVE ZERO TO BAL-T-TOTAL-PAID-2D (BAL-IDX)
004100        MOVE ZERO TO BAL-T-TOTAL-OWED-2D (BAL-IDX)
004200        MOVE ZERO TO BAL-T-NET-BALANCE (BAL-IDX).
004300
004400    READ-NEXT-EXPENSE-RECORD.
004500
004600        READ EXPENSE-FILE
004700            AT END
004800                MOVE "Y" TO W-EXPENSE-EOF.
004900
005000    ACCUMULATE-ONE-EXPENSE.
005100
005200        PERFORM ADD-TO-PAYER-TOTAL
005300        IF EXPNS-PARTICIPANT-COUNT EQUAL ZERO
005400            DISPLAY "** EXPENSE " EXPNS-ID " HAS NO PARTICIPANTS - "
005500                    "OWED STEP SKIPPED **"
005600        ELSE
005700            COMPUTE W-SHARE-PER-PERSON ROUNDED =
005800                    EXPNS-AMOUNT / EXPNS-PARTICIPANT-COUNT
005900            PERFORM ADD-SHARE-TO-ONE-PARTICIPANT
006000                VARYING W-PART-IDX FROM 1 BY 1
006100                UNTIL W-PART-IDX > EXPNS-PARTICIPANT-COUNT
006200        PERFORM READ-NEXT-EXPENSE-RECORD.
006300
006400    ADD-TO-PAYER-TOTAL.
006500
006600        MOVE EXPNS-PAYER-ID TO W-SEARCH-MEMBER-ID
006700        PERFORM LOOK-FOR-MEMBER-RECORD
006800        IF FOUND-MEMBER-RECORD
006900            ADD EXPNS-AMOUNT TO BAL-T-TOTAL-PAID (MEM-IDX).
007000
007100    ADD-SHARE-TO-ONE-PARTICIPANT.
007200
007300        MOVE EXPNS-PARTICIPANT-ID (W-PART-IDX) TO W-SEARCH-MEMBER-ID
007400        PERFORM LOOK-FOR-MEMBER-RECORD
007500        IF FOUND-MEMBER-RECORD
007600            ADD W-SHARE-PER-PERSON TO BAL-T-TOTAL-OWED (MEM-IDX).
007700
007800    ROUND-ONE-BALANCE.
007900
008000        COMPUTE BAL-T-TOTAL-PAID-2D (BAL-IDX) ROUNDED =
008100                BAL-T-TOTAL-PAID (BAL-IDX)
008200        COMPUTE BAL-T-TOTAL-OWED-2D (BAL-IDX) ROUNDED =
008300                BAL-T-TOTAL-OWED (BAL-IDX)
008400        COMPUTE BAL-T-NET-BALANCE (BAL-IDX) ROUNDED =
008500                BAL-T-TOTAL-PAID-2D (BAL-IDX) - BAL-T-TOTAL-OWED-2D (BAL-IDX).
