000100*    IDENTIFICATION DIVISION.
000200    IDENTIFICATION DIVISION.
000300    PROGRAM-ID.    EXPNSYS.
000400    AUTHOR.        R TORRES.
000500    INSTALLATION.  GROUP LEDGER SERVICES DATA CENTER.
000600    DATE-WRITTEN.  02/14/1987.
000700    DATE-COMPILED.
000800    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*    -----------------------------------------------------------
001100*    CHANGE LOG
001200*    -----------------------------------------------------------
001300*    02/14/87  RT    INITIAL WRITE-UP.  MAIN MENU DISPATCHES TO
001400*                     THE FIVE LEDGER-CLOSE PROGRAMS BY CALL.
001500*    09/03/88  RT    ADDED OPTION 5, SIMPLIFY-DEBTS, AT THE
001600*                     REQUEST OF THE TREASURER'S OFFICE.
001700*    05/22/91  LM    MENU BOX REDRAWN TO MATCH THE NEW CRT
001800*                     TEMPLATE (PR-0512).
001900*    11/09/93  LM    JUMP-LINE COUNT TUNED FOR 24-LINE SCREENS.
002000*    01/18/96  DW    CLEANED UP SPECIAL-NAMES FOR THE NEW PRINT
002100*                     SPOOLER CLASS TEST (PR-0822).
002200*    03/02/98  DW    Y2K REVIEW - NO DATE FIELDS IN THIS SHELL,
002300*                     NO CHANGE REQUIRED.  SIGNED OFF PER PR-0959.
002400*    07/30/99  DW    FINAL Y2K CERTIFICATION SWEEP - NO ACTION.
002500*    04/11/02  CAB   ADDED W-SESSION-CALL-COUNT FOR THE OPERATOR
002600*                     SIGN-OFF LOG (PR-1140).
002700*    03/05/04  CAB   STANDARDS SWEEP - DISPATCH LOOP RENUMBERED
002800*                     AND A PERFORM THRU / GO TO EXIT ADDED ON THE
002900*                     OPTION DISPATCH SO A SWITCH-TRACE-ON RUN CAN
003000*                     SHORT-CIRCUIT STRAIGHT BACK TO THE MENU AFTER
003100*                     THE TRACE LINE INSTEAD OF FALLING THROUGH THE
003200*                     NORMAL RE-PROMPT LOGIC BELOW IT (PR-1322,
003300*                     SHOP-WIDE PARAGRAPH STANDARDS WORK ORDER).
003400*    -----------------------------------------------------------
003500*
003600    ENVIRONMENT DIVISION.
003700    CONFIGURATION SECTION.
003800    SPECIAL-NAMES.
003900        C01 IS TOP-OF-FORM
004000        CLASS NUMERIC-OPTION IS "0" THRU "5"
004100        UPSI-0 IS SWITCH-TRACE-ON.
004200*
004300*    UPSI-0 (SWITCH-TRACE-ON) IS SET ON AT THE OPERATOR CONSOLE WHEN
004400*    THE TREASURER'S OFFICE WANTS A RUN-BY-RUN TRACE OF WHICH SUB-
004500*    PROGRAM WAS CALLED - SEE 2000-DO-OPTIONS BELOW.  NUMERIC-OPTION
004600*    BACKS THE VALID-MAIN-MENU-OPTION TEST.
004700    DATA DIVISION.
004800    WORKING-STORAGE SECTION.
004900
005000    COPY "wscase01.cbl".
005100
005200    01  W-VALID-ANSWER                  PIC X.
005300        88  VALID-ANSWER                VALUE "Y", "N".
005400
005500    77  MSG-CONFIRMATION                PIC X(45).
005600
005700    01  W-MAIN-MENU-OPTION.
005800        05  W-MAIN-MENU-OPTION-9    PIC 9.
005900            88  VALID-MAIN-MENU-OPTION  VALUE 0 THRU 5.
006000        05  FILLER                  PIC X(03).
006100
006200    01  W-MAIN-MENU-OPTION-ALPHA REDEFINES W-MAIN-MENU-OPTION.
006300        05  W-MAIN-MENU-OPTION-X    PIC X.
006400        05  FILLER                  PIC X(03).
006500
006600    01  W-SESSION-COUNTERS.
006700        05  W-SESSION-CALL-COUNT    PIC 9(05) COMP.
006800        05  W-SESSION-BAD-ENTRIES   PIC 9(05) COMP.
006900        05  FILLER                  PIC X(06).
007000
007100    01  W-SESSION-COUNTERS-PACKED REDEFINES W-SESSION-COUNTERS.
007200        05  W-SESSION-PACKED-VIEW   PIC S9(09) COMP-3.
007300        05  FILLER                  PIC X(06).
007400
007500    01  W-SESSION-COUNTERS-DUMP REDEFINES W-SESSION-COUNTERS.
007600        05  W-SESSION-COUNTERS-DISPLAY PIC X(16).
007700
007800    77  DUMMY                       PIC X.
007900*
008000    PROCEDURE DIVISION.
008100*
008200*    =============================================================
008300*    0000-MAIN-CONTROL IS THE WHOLE SYSTEM'S FRONT DOOR.  EVERY
008400*    OPERATOR SESSION STARTS HERE, LOOPS THE MENU UNTIL OPTION 0
008500*    IS CHOSEN, AND RETURNS CONTROL TO THE OPERATING SYSTEM.  NO
008600*    SUB-PROGRAM IN THIS SYSTEM IS EVER CALLED DIRECTLY FROM A JOB
008700*    STEP - ALWAYS THROUGH THIS SHELL.
008800*    =============================================================
008900    0000-MAIN-CONTROL.
009000
009100        MOVE ZERO TO W-SESSION-CALL-COUNT
009200        MOVE ZERO TO W-SESSION-BAD-ENTRIES
009300
009400        PERFORM 1000-GET-MENU-OPTION
009500        PERFORM 1000-GET-MENU-OPTION
009600            UNTIL W-MAIN-MENU-OPTION-9 EQUAL ZERO
009700               OR VALID-MAIN-MENU-OPTION
009800
009900        PERFORM 2000-DO-OPTIONS
010000            THRU 2000-DO-OPTIONS-EXIT
010100            UNTIL W-MAIN-MENU-OPTION-9 EQUAL ZERO
010200
010300        STOP RUN.
010400*
010500*    0000-MAIN-CONTROL NEVER TESTS W-SESSION-BAD-ENTRIES OR
010600*    W-SESSION-CALL-COUNT ITSELF - THOSE ARE HOUSEKEEPING FIELDS
010700*    ONLY, CARRIED FOR THE OPERATOR SIGN-OFF LOG THAT THE SHIFT
010800*    SUPERVISOR TALLIES AT END OF DAY (PR-1140).  NEITHER COUNTER
010900*    IS EVER RESET ONCE THE PROGRAM IS RUNNING - ONE COUNT PER
011000*    SESSION, FROM STARTUP TO THE OPERATOR CHOOSING EXIT.
011100*
011200*    -------------------------------------------------------------
011300*    1000-GET-MENU-OPTION PAINTS THE MAIN MENU AND ACCEPTS ONE
011400*    DIGIT 0-5.  W-SESSION-BAD-ENTRIES COUNTS HOW MANY TIMES THE
011500*    OPERATOR MISSED THE VALID RANGE THIS SESSION - ROLLED INTO
011600*    THE SIGN-OFF LOG IF SWITCH-TRACE-ON IS SET.
011700*    -------------------------------------------------------------
011800    1000-GET-MENU-OPTION.
011900
012000        PERFORM CLEAR-SCREEN
012100        DISPLAY "                      EXPENSE SPLITTER BATCH LOGIC SYSTEM"
012200        DISPLAY " "
012300        DISPLAY "                          --------------------------------"
012400        DISPLAY "                          | 1 - GROUP FILE MAINTENANCE   |"
012500        DISPLAY "                          | 2 - MEMBER MAINTENANCE       |"
012600        DISPLAY "                          | 3 - EXPENSE MAINTENANCE      |"
012700        DISPLAY "                          | 4 - CALCULATE BALANCES       |"
012800        DISPLAY "                          | 5 - SIMPLIFY DEBTS           |"
012900        DISPLAY "                          | 0 - EXIT                     |"
013000        DISPLAY "                          --------------------------------"
013100        DISPLAY " "
013200        DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  "
013300        PERFORM JUMP-LINE 9 TIMES
013400        ACCEPT W-MAIN-MENU-OPTION-9
013500
013600*        ZERO MEANS QUIT.  ANYTHING ELSE OUTSIDE 1-5 FALLS THROUGH
013700*        TO THE BAD-ENTRY COUNTER AND RE-PROMPTS VIA THE PERFORM
013800*        LOOP IN 0000-MAIN-CONTROL ABOVE.
013900        IF W-MAIN-MENU-OPTION-9 EQUAL ZERO
014000            DISPLAY "PROGRAM TERMINATED !"
014100        ELSE
014200            IF NOT VALID-MAIN-MENU-OPTION
014300                ADD 1 TO W-SESSION-BAD-ENTRIES
014400                DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014500                ACCEPT DUMMY.
014600*
014700*    -------------------------------------------------------------
014800*    2000-DO-OPTIONS CALLS THE SUB-PROGRAM FOR WHATEVER OPTION WAS
014900*    PICKED.  PERFORMED AS A THRU-RANGE SO SWITCH-TRACE-ON CAN
015000*    GO TO THE EXIT PARAGRAPH AFTER THE TRACE LINE IS WRITTEN,
015100*    BYPASSING THE RE-PROMPT AT THE BOTTOM WHEN THE OPERATOR HAS
015200*    ASKED TO SEE EACH CALL ONE AT A TIME (UPSI-0 ON).
015300*    -------------------------------------------------------------
015400    2000-DO-OPTIONS.
015500
015600        PERFORM CLEAR-SCREEN
015700        ADD 1 TO W-SESSION-CALL-COUNT
015800
015900*        OPTIONS 1 THRU 5 CALL THE FIVE LEDGER-CLOSE PROGRAMS BY
016000*        PROGRAM-ID.  EACH IF IS INDEPENDENT (NOT ELSE-IF) SINCE
016100*        W-MAIN-MENU-OPTION-9 CAN ONLY EVER MATCH ONE OF THEM.
016200        IF W-MAIN-MENU-OPTION-9 EQUAL 1
016300            CALL "GRPMAINT"
016400
016500        IF W-MAIN-MENU-OPTION-9 EQUAL 2
016600            CALL "MEMMAINT"
016700
016800        IF W-MAIN-MENU-OPTION-9 EQUAL 3
016900            CALL "EXPMAINT"
017000
017100        IF W-MAIN-MENU-OPTION-9 EQUAL 4
017200            CALL "BALRUN"
017300
017400        IF W-MAIN-MENU-OPTION-9 EQUAL 5
017500            CALL "SETLRUN"
017600
017700*        NONE OF THE FIVE SUB-PROGRAMS PASS ANYTHING BACK ON THE
017800*        CALL - EACH ONE OPENS AND CLOSES ITS OWN FILES AND RETURNS
017900*        HERE WHEN ITS OWN OPERATOR LOOP HITS OPTION 0.  NOTHING IN
018000*        THIS SHELL NEEDS TO SEE INSIDE THEM.
018100
018200*        TRACE SWITCH - WHEN ON, SHOW THE OPERATOR WHICH SUB-
018300*        PROGRAM JUST RETURNED AND SKIP STRAIGHT BACK TO THE MENU
018400*        REPAINT RATHER THAN FALLING THROUGH TO THE NORMAL RE-
018500*        PROMPT LOOP BELOW (WHICH WOULD REPAINT TWICE).
018600        IF SWITCH-TRACE-ON
018700            DISPLAY "TRACE: SUB-PROGRAM RETURNED FOR OPTION "
018800                    W-MAIN-MENU-OPTION-9 " <ENTER> TO CONTINUE"
018900            ACCEPT DUMMY
019000            GO TO 2000-DO-OPTIONS-EXIT.
019100
019200        PERFORM 1000-GET-MENU-OPTION
019300        PERFORM 1000-GET-MENU-OPTION
019400            UNTIL W-MAIN-MENU-OPTION-9 EQUAL ZERO
019500               OR VALID-MAIN-MENU-OPTION.
019600
019700    2000-DO-OPTIONS-EXIT.
019800        EXIT.
019900*
020000*    THE EXIT PARAGRAPH ABOVE IS REACHED TWO WAYS - BY FALLING OFF
020100*    THE BOTTOM OF 2000-DO-OPTIONS NORMALLY, OR BY THE GO TO WHEN
020200*    SWITCH-TRACE-ON IS SET.  EITHER WAY CONTROL RETURNS TO THE
020300*    PERFORM THRU IN 0000-MAIN-CONTROL, WHICH LOOPS BACK ONLY IF
020400*    THE OPERATOR HAS NOT CHOSEN OPTION 0.
020500*
020600*    PLGENERAL.CBL IS THE HOUSE SCREEN-HANDLING PARAGRAPH LIBRARY -
020700*    CLEAR-SCREEN AND JUMP-LINE ARE USED ABOVE, THE REMAINDER OF
020800*    THE LIBRARY (CONFIRM-EXECUTION, ETC.) IS NOT NEEDED IN THIS
020900*    SHELL BUT IS CARRIED IN UNCHANGED SO EVERY INTERACTIVE PROGRAM
021000*    IN THE SYSTEM COMPILES AGAINST THE SAME COPYBOOK.
021100    COPY "PLGENERAL.CBL".
021200*
