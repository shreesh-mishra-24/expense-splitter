000100*    FDBALAN.CBL  -  PER-MEMBER BALANCE RECORD
000200*    WRITTEN BY CALCULATE-BALANCES, ONE RECORD PER MEMBER, IN
000300*    THE SAME ORDER MEMBR-RECORD WAS READ FROM MEMBER-FILE.
000400    FD  BALANCE-FILE
000500        LABEL RECORDS ARE STANDARD.
000600
000700    01  BAL-RECORD.
000800        05  BAL-MEMBER-ID               PIC X(36).
000900        05  BAL-MEMBER-NAME             PIC X(100).
001000        05  BAL-TOTAL-PAID              PIC S9(9)V99 COMP-3.
001100        05  BAL-TOTAL-OWED              PIC S9(9)V99 COMP-3.
001200        05  BAL-NET-BALANCE             PIC S9(9)V99 COMP-3.
001300        05  BAL-NET-BALANCE-SIGN REDEFINES BAL-NET-BALANCE
001400                                        PIC S9(11) COMP-3.
001500        05  FILLER                      PIC X(15).
