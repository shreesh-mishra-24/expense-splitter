000100*    IDENTIFICATION DIVISION.
000200    IDENTIFICATION DIVISION.
000300    PROGRAM-ID.    SETLRUN.
000400    AUTHOR.        L MARSH.
000500    INSTALLATION.  GROUP LEDGER SERVICES DATA CENTER.
000600    DATE-WRITTEN.  03/10/1987.
000700    DATE-COMPILED.
000800    SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*    -----------------------------------------------------------
001100*    CHANGE LOG
001200*    -----------------------------------------------------------
001300*    03/10/87  LM    INITIAL WRITE-UP.  BUILT ON THE HOUSE
001400*                     ACCUMULATE-AND-REPORT SHELL - THE GREEDY
001500*                     LARGEST-CREDITOR/LARGEST-DEBTOR LOOP IS NEW,
001600*                     NOTHING LIKE IT EXISTED IN ANY OTHER RUN HERE.
001700*    09/03/88  RT    SHORT-CIRCUIT ADDED FOR AN EMPTY ROSTER OR AN
001800*                     EMPTY EXPENSE LOG - NO SETTLEMENT FILE IS
001900*                     OPENED IN THAT CASE (PR-0201).
002000*    03/96    LM    SETTLED THRESHOLD SET AT 0.01 TO MATCH THE
002100*                     SAME GUARD-DIGIT ROUNDING USED IN
002200*                     PL-CALCULATE-BALANCES.CBL (PR-0940).
002300*    03/02/98  DW    Y2K REVIEW - NO DATE FIELDS HELD HERE, NO
002400*                     CHANGE REQUIRED (PR-0959).
002500*    04/11/02  CAB   ADDED PLAN-TOTAL-TRANSACTIONS CONTROL TOTAL
002600*                     LINE FOR THE TREASURER'S SIGN-OFF (PR-1140).
002700*    02/19/04  CAB   W-SHARE-WORK-AREA-X REDEFINED A RECORD
002800*                     SMALLER THAN ITSELF - NARROWED THE PIC TO
002900*                     X(12) TO MATCH W-SHARE-WORK-AREA (PR-1301).
003000*    03/05/04  CAB   STANDARDS SWEEP - PARAGRAPH LIBRARY RENUMBERED
003100*                     INTO THE 1000/2000 SERIES.  CHECK-EMPTY-
003200*                     ROSTER-OR-LOG REWORKED AS A PERFORM THRU /
003300*                     GO TO EXIT RANGE SO THE EMPTY-ROSTER CASE
003400*                     SKIPS THE EXPENSE-FILE OPEN ENTIRELY INSTEAD
003500*                     OF FALLING THROUGH AN IF/ELSE THAT OPENED IT
003600*                     ANYWAY (PR-1322, SHOP-WIDE PARAGRAPH
003700*                     STANDARDS WORK ORDER).
003800*    -----------------------------------------------------------
003900*
004000    ENVIRONMENT DIVISION.
004100    CONFIGURATION SECTION.
004200    SPECIAL-NAMES.
004300        C01 IS TOP-OF-FORM.
004400*
004500    INPUT-OUTPUT SECTION.
004600    FILE-CONTROL.
004700
004800        COPY "SLGROUP.CBL".
004900        COPY "SLMEMBR.CBL".
005000        COPY "SLEXPNS.CBL".
005100        COPY "SLSETTL.CBL".
005200
005300    DATA DIVISION.
005400    FILE SECTION.
005500
005600        COPY "FDGROUP.CBL".
005700        COPY "FDMEMBR.CBL".
005800        COPY "FDEXPNS.CBL".
005900        COPY "FDSETTL.CBL".
006000
006100    WORKING-STORAGE SECTION.
006200
006300        COPY "WSMEMTBL.CBL".
006400        COPY "WSBALTBL.CBL".
006500
006600    01  W-RUN-EOF-SWITCHES.
006700        05  W-MEMBER-EOF            PIC X.
006800            88  MEMBER-EOF          VALUE "Y".
006900        05  W-EXPENSE-EOF           PIC X.
007000            88  EXPENSE-EOF         VALUE "Y".
007100        05  FILLER                  PIC X(06).
007200
007300    01  W-RUN-EOF-VIEW REDEFINES W-RUN-EOF-SWITCHES
007400                                PIC X(08).
007500
007600    01  W-SEARCH-FIELDS.
007700        05  W-SEARCH-MEMBER-ID      PIC X(36).
007800        05  W-FOUND-MEMBER-RECORD   PIC X.
007900            88  FOUND-MEMBER-RECORD VALUE "Y".
008000        05  W-FOUND-MEMBER-NAME     PIC X(100).
008100        05  FILLER                  PIC X(08).
008200
008300    01  W-SHARE-WORK-AREA.
008400        05  W-SHARE-PER-PERSON      PIC S9(9)V999999 COMP-3.
008500        05  FILLER                  PIC X(04).
008600
008700    01  W-SHARE-WORK-AREA-X REDEFINES W-SHARE-WORK-AREA
008800                                PIC X(12).
008900
009000    01  W-RUN-SWITCHES.
009100        05  W-NOTHING-TO-SETTLE     PIC X.
009200            88  NOTHING-TO-SETTLE   VALUE "Y".
009300        05  W-ALL-SETTLED           PIC X.
009400            88  ALL-SETTLED         VALUE "Y".
009500        05  FILLER                  PIC X(06).
009600
009700    01  W-RUN-SWITCHES-VIEW REDEFINES W-RUN-SWITCHES
009800                                PIC X(08).
009900
010000    01  W-SETTLE-WORK-AREA.
010100        05  W-BIG-CREDITOR-IDX      PIC 9(05) COMP.
010200        05  W-BIG-DEBTOR-IDX        PIC 9(05) COMP.
010300        05  W-SETTLE-AMOUNT         PIC S9(9)V99 COMP-3.
010400        05  FILLER                  PIC X(04).
010500
010600    01  W-RUN-COUNTERS.
010700        05  PLAN-TOTAL-TRANSACTIONS PIC 9(05) COMP.
010800        05  FILLER                  PIC X(06).
010900
011000    77  W-PART-IDX                  PIC 9(03) COMP.
011100    77  PLAN-GROUP-ID                PIC X(36).
011200    77  PLAN-GROUP-NAME               PIC X(100).
011300*
011400    PROCEDURE DIVISION.
011500*
011600*    =============================================================
011700*    0000-MAIN-CONTROL IS THE WHOLE SIMPLIFY-DEBTS BATCH RUN - NO
011800*    OPERATOR MENU, JUST A STRAIGHT JCL-DRIVEN PASS.  LOADS THE
011900*    GROUP HEADER AND MEMBER ROSTER, CHECKS FOR THE EMPTY-GROUP
012000*    CASE, THEN RUNS PL-CALCULATE-BALANCES.CBL'S SHARED BALANCE
012100*    LOGIC FOLLOWED BY THE GREEDY SETTLEMENT LOOP.
012200*    =============================================================
012300    0000-MAIN-CONTROL.
012400
012500*    THE CONTROL TOTAL AND THE NOTHING-TO-SETTLE SWITCH ARE BOTH
012600*    RESET AT THE TOP OF EVERY RUN - THIS PROGRAM IS A ONE-SHOT
012700*    BATCH JOB, NEVER A RESIDENT SESSION, SO NOTHING CARRIES OVER
012800*    FROM ANY PRIOR RUN.
012900        MOVE ZERO TO PLAN-TOTAL-TRANSACTIONS
013000        MOVE "N" TO W-NOTHING-TO-SETTLE
013100
013200        PERFORM 1000-LOAD-GROUP-HEADER
013300        PERFORM 1100-LOAD-MEMBER-TABLE
013400        PERFORM 1200-CHECK-EMPTY-ROSTER-OR-LOG
013500            THRU 1200-CHECK-EMPTY-ROSTER-OR-LOG-EXIT
013600
013700*    THE EMPTY CASE PRINTS ITS OWN COMPLETION MESSAGE AND SKIPS
013800*    EVERYTHING ELSE - NO SETTLEMENT-FILE IS EVEN OPENED (PR-0201).
013900        IF NOTHING-TO-SETTLE
014000            DISPLAY "SIMPLIFY-DEBTS RUN COMPLETE - NO MEMBERS OR NO "
014100                    "EXPENSES ON FILE, NOTHING TO SETTLE."
014200        ELSE
014300            PERFORM CALCULATE-BALANCES
014400            PERFORM 2000-BUILD-CREDITOR-DEBTOR-SWITCHES
014500                VARYING BAL-IDX FROM 1 BY 1
014600                UNTIL BAL-IDX > BAL-TABLE-COUNT
014700
014800*    SETTLEMENT-FILE IS OPENED OUTPUT FRESH EVERY RUN - EACH RUN
014900*    OF SIMPLIFY-DEBTS PRODUCES ITS OWN COMPLETE SETTLEMENT PLAN
015000*    FROM SCRATCH, IT NEVER APPENDS TO A PRIOR RUN'S FILE.
015100            OPEN OUTPUT SETTLEMENT-FILE
015200            PERFORM 2100-SETTLE-LOOP UNTIL ALL-SETTLED
015300            CLOSE SETTLEMENT-FILE
015400
015500*    THE TRANSACTION COUNT LINE IS WHAT THE TREASURER'S SIGN-OFF
015600*    LOG PICKS UP FROM THIS RUN (PR-1140) - IT IS THE ONLY PRINTED
015700*    OUTPUT OF THE WHOLE JOB BESIDES THE SETTLEMENT-FILE ITSELF.
015800            DISPLAY "SIMPLIFY-DEBTS RUN COMPLETE FOR GROUP "
015900                    PLAN-GROUP-ID " " PLAN-GROUP-NAME
016000            DISPLAY "TOTAL SETTLEMENT TRANSACTIONS...: "
016100                    PLAN-TOTAL-TRANSACTIONS.
016200
016300        STOP RUN.
016400*
016500*    READS THE ONE GROUP RECORD FOR THE RUN HEADING - IF IT IS
016600*    MISSING (INVALID KEY) THE HEADING PRINTS BLANK RATHER THAN
016700*    ABENDING, SINCE A MISSING GROUP RECORD SHOULD NEVER STOP THE
016800*    SETTLEMENT MATH ITSELF.
016900    1000-LOAD-GROUP-HEADER.
017000
017100        OPEN INPUT GROUP-FILE
017200        MOVE 1 TO GRP-KEY
017300        READ GROUP-FILE RECORD
017400            INVALID KEY
017500                MOVE SPACES TO GRP-GROUP-ID
017600                MOVE SPACES TO GRP-GROUP-NAME
017700        CLOSE GROUP-FILE
017800        MOVE GRP-GROUP-ID   TO PLAN-GROUP-ID
017900        MOVE GRP-GROUP-NAME TO PLAN-GROUP-NAME.
018000*
018100*    -------------------------------------------------------------
018200*    1100-LOAD-MEMBER-TABLE BRINGS THE ROSTER INTO MEMORY FOR
018300*    PL-CALCULATE-BALANCES.CBL TO WORK AGAINST - SAME RESIDENT
018400*    TABLE SHAPE EVERY OTHER PROGRAM ON THE SYSTEM USES.
018500*    -------------------------------------------------------------
018600    1100-LOAD-MEMBER-TABLE.
018700
018800        MOVE ZERO TO MEM-TABLE-COUNT
018900*    MEMBER-FILE IS CLOSED AGAIN BEFORE THIS PARAGRAPH RETURNS -
019000*    THE TABLE, NOT THE FILE HANDLE, IS WHAT THE REST OF THE RUN
019100*    WORKS AGAINST FROM HERE ON.
019200        OPEN INPUT MEMBER-FILE
019300        MOVE "N" TO W-MEMBER-EOF
019400        PERFORM 1110-READ-NEXT-MEMBER-RECORD
019500        PERFORM 1120-STORE-ONE-MEMBER-ENTRY
019600            UNTIL MEMBER-EOF
019700        CLOSE MEMBER-FILE.
019800*
019900    1110-READ-NEXT-MEMBER-RECORD.
020000
020100        READ MEMBER-FILE
020200            AT END
020300                MOVE "Y" TO W-MEMBER-EOF.
020400*
020500    1120-STORE-ONE-MEMBER-ENTRY.
020600
020700*    MEM-IDX IS SET DIRECTLY FROM THE RUNNING COUNT RATHER THAN
020800*    THROUGH SET ... TO, SINCE MEM-IDX IS A PLAIN COMP COUNTER
020900*    HERE, NOT AN INDEX DATA ITEM.
021000        ADD 1 TO MEM-TABLE-COUNT
021100        MOVE MEM-TABLE-COUNT TO MEM-IDX
021200        MOVE MEMBR-MEMBER-ID   TO MEM-ID (MEM-IDX)
021300        MOVE MEMBR-MEMBER-NAME TO MEM-NAME (MEM-IDX)
021400        PERFORM 1110-READ-NEXT-MEMBER-RECORD.
021500*
021600*    -------------------------------------------------------------
021700*    1200-CHECK-EMPTY-ROSTER-OR-LOG IS PERFORMED AS A THRU-RANGE
021800*    SO THE EMPTY-ROSTER CASE CAN GO TO THE EXIT PARAGRAPH WITHOUT
021900*    EVER OPENING EXPENSE-FILE AT ALL - THE ORIGINAL IF/ELSE
022000*    ALWAYS FELL THROUGH TO THE EXPENSE-FILE OPEN UNLESS THE
022100*    ROSTER WAS EMPTY, BUT THE OPEN ITSELF COST NOTHING TO SKIP
022200*    OUTRIGHT WHEN THERE IS NO ROSTER TO SETTLE AGAINST (PR-1322).
022300*    -------------------------------------------------------------
022400    1200-CHECK-EMPTY-ROSTER-OR-LOG.
022500
022600*    AN EMPTY ROSTER MEANS THE GROUP WAS SET UP BUT NO MEMBERS
022700*    WERE EVER ADDED TO IT - THERE IS NOTHING FOR THE EXPENSE LOG
022800*    TO EVEN REFERENCE IN THAT CASE, SO THE CHECK BELOW IS SKIPPED
022900*    OUTRIGHT RATHER THAN RUN AGAINST A ROSTER THAT CANNOT MATTER.
023000        IF MEM-TABLE-COUNT EQUAL ZERO
023100            MOVE "Y" TO W-NOTHING-TO-SETTLE
023200            GO TO 1200-CHECK-EMPTY-ROSTER-OR-LOG-EXIT.
023300
023400*    ROSTER IS NOT EMPTY - CHECK WHETHER THE EXPENSE LOG HAS
023500*    ANYTHING ON IT AT ALL (PR-0201).
023600*    ONLY ONE RECORD IS EVER READ HERE - THE CHECK ONLY NEEDS TO
023700*    KNOW WHETHER THE LOG IS COMPLETELY EMPTY, NOT HOW MANY
023800*    EXPENSES ARE ON IT.
023900        OPEN INPUT EXPENSE-FILE
024000        MOVE "N" TO W-EXPENSE-EOF
024100        READ EXPENSE-FILE
024200            AT END
024300                MOVE "Y" TO W-EXPENSE-EOF
024400        CLOSE EXPENSE-FILE
024500        IF EXPENSE-EOF
024600            MOVE "Y" TO W-NOTHING-TO-SETTLE.
024700
024800    1200-CHECK-EMPTY-ROSTER-OR-LOG-EXIT.
024900        EXIT.
025000*
025100*    TAGS EVERY BALANCE-TABLE ENTRY AS CREDITOR (OWED MONEY),
025200*    DEBTOR (OWES MONEY) OR SETTLED, USING THE SAME 0.01
025300*    GUARD-DIGIT THRESHOLD PL-CALCULATE-BALANCES.CBL ROUNDS TO
025400*    (PR-0940) - A NET BALANCE INSIDE THAT BAND IS TREATED AS
025500*    ALREADY SQUARE RATHER THAN LEFT OWING A FRACTION OF A CENT.
025600    2000-BUILD-CREDITOR-DEBTOR-SWITCHES.
025700
025800        IF BAL-T-NET-BALANCE (BAL-IDX) GREATER THAN 0.01
025900            MOVE "C" TO BAL-T-PARTY-SWITCH (BAL-IDX)
026000        ELSE
026100            IF BAL-T-NET-BALANCE (BAL-IDX) LESS THAN -0.01
026200                MOVE "D" TO BAL-T-PARTY-SWITCH (BAL-IDX)
026300            ELSE
026400                MOVE "S" TO BAL-T-PARTY-SWITCH (BAL-IDX).
026500*
026600*    -------------------------------------------------------------
026700*    2100-SETTLE-LOOP IS THE GREEDY DEBT-SIMPLIFICATION PASS - EACH
026800*    TIME THROUGH, FIND THE SINGLE LARGEST CREDITOR AND THE SINGLE
026900*    LARGEST DEBTOR STILL LEFT ON THE TABLE AND SETTLE BETWEEN
027000*    THEM.  WHEN NEITHER CAN BE FOUND EVERYONE IS SQUARE AND THE
027100*    LOOP IN 0000-MAIN-CONTROL STOPS CALLING THIS PARAGRAPH.
027200*    -------------------------------------------------------------
027300    2100-SETTLE-LOOP.
027400
027500*    W-ALL-SETTLED IS RESET "N" ON EVERY PASS - IT ONLY FLIPS
027600*    BACK TO "Y" BELOW IF THIS PASS FINDS NOTHING LEFT TO SETTLE.
027700        MOVE "N" TO W-ALL-SETTLED
027800        PERFORM 2110-FIND-LARGEST-CREDITOR
027900        PERFORM 2120-FIND-LARGEST-DEBTOR
028000
028100        IF W-BIG-CREDITOR-IDX EQUAL ZERO
028200           OR W-BIG-DEBTOR-IDX EQUAL ZERO
028300            MOVE "Y" TO W-ALL-SETTLED
028400        ELSE
028500            PERFORM 2200-EMIT-SETTLEMENT.
028600*
028700*    ZERO MEANS NO CREDITOR REMAINS ON THE TABLE - THE SCAN BELOW
028800*    ONLY EVER RAISES W-BIG-CREDITOR-IDX OFF ZERO, IT NEVER DROPS
028900*    IT BACK DOWN.
029000    2110-FIND-LARGEST-CREDITOR.
029100
029200        MOVE ZERO TO W-BIG-CREDITOR-IDX
029300        PERFORM 2111-SCAN-ONE-BALANCE-FOR-CREDITOR
029400            VARYING BAL-IDX FROM 1 BY 1
029500            UNTIL BAL-IDX > BAL-TABLE-COUNT.
029600*
029700    2111-SCAN-ONE-BALANCE-FOR-CREDITOR.
029800
029900        IF BAL-T-IS-CREDITOR (BAL-IDX)
030000            IF W-BIG-CREDITOR-IDX EQUAL ZERO
030100                MOVE BAL-IDX TO W-BIG-CREDITOR-IDX
030200            ELSE
030300                IF BAL-T-NET-BALANCE (BAL-IDX)
030400                   GREATER THAN BAL-T-NET-BALANCE (W-BIG-CREDITOR-IDX)
030500                    MOVE BAL-IDX TO W-BIG-CREDITOR-IDX.
030600*
030700*    SAME SHAPE AS 2110-FIND-LARGEST-CREDITOR ABOVE, MIRRORED FOR
030800*    THE DEBTOR SIDE - LESS THAN INSTEAD OF GREATER THAN, SINCE A
030900*    DEBTOR'S NET BALANCE RUNS NEGATIVE.
031000    2120-FIND-LARGEST-DEBTOR.
031100
031200        MOVE ZERO TO W-BIG-DEBTOR-IDX
031300        PERFORM 2121-SCAN-ONE-BALANCE-FOR-DEBTOR
031400            VARYING BAL-IDX FROM 1 BY 1
031500            UNTIL BAL-IDX > BAL-TABLE-COUNT.
031600*
031700    2121-SCAN-ONE-BALANCE-FOR-DEBTOR.
031800
031900        IF BAL-T-IS-DEBTOR (BAL-IDX)
032000            IF W-BIG-DEBTOR-IDX EQUAL ZERO
032100                MOVE BAL-IDX TO W-BIG-DEBTOR-IDX
032200            ELSE
032300                IF BAL-T-NET-BALANCE (BAL-IDX)
032400                   LESS THAN BAL-T-NET-BALANCE (W-BIG-DEBTOR-IDX)
032500                    MOVE BAL-IDX TO W-BIG-DEBTOR-IDX.
032600*
032700*    WRITES ONE SETTLEMENT TRANSACTION FOR THE SMALLER OF THE TWO
032800*    BALANCES INVOLVED, THEN POSTS THE AMOUNT BACK AGAINST BOTH
032900*    PARTIES SO WHICHEVER ONE HIT ZERO FIRST DROPS OUT OF FURTHER
033000*    ROUNDS - THIS IS WHAT MAKES THE ALGORITHM GREEDY RATHER THAN
033100*    PAIRING EVERY CREDITOR WITH EVERY DEBTOR DIRECTLY.
033200    2200-EMIT-SETTLEMENT.
033300
033400        IF BAL-T-NET-BALANCE (W-BIG-CREDITOR-IDX)
033500           LESS THAN
033600           (ZERO - BAL-T-NET-BALANCE (W-BIG-DEBTOR-IDX))
033700            MOVE BAL-T-NET-BALANCE (W-BIG-CREDITOR-IDX)
033800                TO W-SETTLE-AMOUNT
033900        ELSE
034000            COMPUTE W-SETTLE-AMOUNT =
034100                ZERO - BAL-T-NET-BALANCE (W-BIG-DEBTOR-IDX)
034200
034300*    THE DEBTOR IS ALWAYS THE "FROM" PARTY AND THE CREDITOR IS
034400*    ALWAYS THE "TO" PARTY ON THE SETTLEMENT RECORD - MONEY FLOWS
034500*    FROM WHOEVER OWES TO WHOEVER IS OWED.
034600        MOVE BAL-T-MEMBER-ID (W-BIG-DEBTOR-IDX)
034700            TO SETL-FROM-MEMBER-ID
034800        MOVE BAL-T-MEMBER-NAME (W-BIG-DEBTOR-IDX)
034900            TO SETL-FROM-MEMBER-NAME
035000        MOVE BAL-T-MEMBER-ID (W-BIG-CREDITOR-IDX)
035100            TO SETL-TO-MEMBER-ID
035200        MOVE BAL-T-MEMBER-NAME (W-BIG-CREDITOR-IDX)
035300            TO SETL-TO-MEMBER-NAME
035400        MOVE W-SETTLE-AMOUNT TO SETL-AMOUNT
035500        WRITE SETL-RECORD
035600        ADD 1 TO PLAN-TOTAL-TRANSACTIONS
035700
035800        SUBTRACT W-SETTLE-AMOUNT
035900            FROM BAL-T-NET-BALANCE (W-BIG-CREDITOR-IDX)
036000        ADD W-SETTLE-AMOUNT
036100            TO BAL-T-NET-BALANCE (W-BIG-DEBTOR-IDX)
036200
036300*    WHICHEVER SIDE LANDED INSIDE THE GUARD-DIGIT BAND IS RE-
036400*    TAGGED SETTLED SO THE NEXT ROUND'S SCANS SKIP RIGHT OVER IT.
036500        IF BAL-T-NET-BALANCE (W-BIG-CREDITOR-IDX)
036600           NOT GREATER THAN 0.01
036700            MOVE "S" TO BAL-T-PARTY-SWITCH (W-BIG-CREDITOR-IDX)
036800
036900        IF BAL-T-NET-BALANCE (W-BIG-DEBTOR-IDX)
037000           NOT LESS THAN -0.01
037100            MOVE "S" TO BAL-T-PARTY-SWITCH (W-BIG-DEBTOR-IDX).
037200*
037300*    HOUSE LOOK-UP COPYBOOK AND THE SHARED BALANCE-CALCULATION
037400*    PARAGRAPH THIS PROGRAM AND CALCULATE-BALANCES BOTH CALL.
037500    COPY "PL-LOOK-FOR-MEMBER-RECORD.CBL".
037600    COPY "PL-CALCULATE-BALANCES.CBL".
037700*
