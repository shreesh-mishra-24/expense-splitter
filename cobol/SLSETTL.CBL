000100*    SLSETTL.CBL  -  SELECT CLAUSE FOR THE SETTLEMENT LISTING OUTPUT
000200    SELECT SETTLEMENT-FILE
000300        ASSIGN TO "SETTLFIL"
000400        ORGANIZATION IS LINE SEQUENTIAL.
